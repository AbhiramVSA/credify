000100* SELECT For Loan Application Transaction File.
000110* 11/02/26 jrh - Created.
000120     select  CR-Lapp-File
000130             assign to        CRLAPP
000140             organization     is line sequential
000150             file status      is CR-Lapp-Status.
000160*
