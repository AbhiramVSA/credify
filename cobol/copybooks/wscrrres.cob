000100********************************************
000110*                                          *
000120*  Record Definition For Registration      *
000130*     Result Record                         *
000140********************************************
000150*  File size 100 bytes.
000160*
000170* 14/02/26 jrh - Created - carries the accept/reject verdict for
000180*                one registration, key, echoed fields, status, reason.
000190* 28/02/26 jrh - Name widened to x(41) - see ticket CR-26-019, a
000200*                41-char single-space "First Last" join.
000210*
000220 01  CR-Registration-Result-Record.
000230     03  Rres-Cust-Id               pic 9(9)        comp.
000240     03  Rres-Name                  pic x(41).
000250     03  Rres-Age                   pic 9(3).
000260     03  Rres-Monthly-Income        pic 9(10)v99    comp-3.
000270     03  Rres-Approved-Limit        pic 9(12)v99    comp-3.
000280     03  Rres-Phone-No              pic x(15).
000290     03  Rres-Status                pic x.
000300         88  Rres-Accepted          value "A".
000310         88  Rres-Rejected          value "R".
000320     03  Rres-Reason                pic x(40).
000330     03  Filler                     pic x(1).
000340*
