000100********************************************
000110*                                          *
000120*  Record Definition For Loan Application  *
000130*           Transaction File                *
000140*     Uses Lapp-Cust-Id as match key        *
000150********************************************
000160*  File size 30 bytes padded to 32 by filler.
000170*
000180* 12/02/26 jrh - Created - one application per record, one
000190*                requested amount/rate/term, no history carried here.
000200* 21/02/26 jrh - Added Lapp-Valid switch, set by CR020 edit checks.
000210*
000220 01  CR-Loan-Application-Record.
000230     03  Lapp-Cust-Id           pic 9(9)        comp.
000240     03  Lapp-Loan-Amount       pic 9(12)v99     comp-3.
000250     03  Lapp-Interest-Rate     pic 9(3)v99      comp-3.
000260     03  Lapp-Tenure            pic 9(3).
000270     03  Lapp-Valid             pic x.
000280         88  Lapp-Is-Valid       value "Y".
000290         88  Lapp-Is-Invalid     value "N".
000300     03  Filler                 pic x(8).
000310*
