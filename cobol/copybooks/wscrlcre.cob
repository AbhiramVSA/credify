000100********************************************
000110*                                          *
000120*  Record Definition For Loan-Creation     *
000130*     Result Record                         *
000140********************************************
000150*  File size 68 bytes.
000160*
000170* 13/02/26 jrh - Created - one verdict, one short message per
000180*                loan-creation attempt.
000190*
000200 01  CR-Loan-Creation-Result-Record.
000210     03  Lcre-Loan-Id               pic 9(9)        comp.
000220     03  Lcre-Cust-Id               pic 9(9)        comp.
000230     03  Lcre-Approved-Flag         pic x.
000240         88  Lcre-Approved          value "Y".
000250         88  Lcre-Not-Approved      value "N".
000260     03  Lcre-Message               pic x(50).
000270     03  Lcre-Monthly-Installment   pic 9(10)v99    comp-3.
000280     03  Filler                     pic x(4).
000290*
