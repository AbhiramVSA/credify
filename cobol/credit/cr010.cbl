000100*****************************************************************
000110*                                                               *
000120*                  Credify    Credit Scoring                    *
000130*         Computes a 0-100 credit score for one customer         *
000140*         from their loan history aggregates.  CALLed only.      *
000150*                                                               *
000160*****************************************************************
000170*
000180  identification          division.
000190*===============================
000200*
000210       program-id.         cr010.
000220       author.             J R Hartley.
000230       installation.       Credify Data Center.
000240       date-written.       02/11/1987.
000250       date-compiled.
000260       security.           Company confidential - internal use only.
000270*
000280*    Remarks.            Credit Scoring Service.  Blends four
000290*                        history-based component scores with the
000300*                        weights 0.30 / 0.20 / 0.25 / 0.25, subject
000310*                        to the over-limit and no-history overrides.
000320*
000330*    Called modules.     None.
000340*
000350*    Called by.          cr025.
000360*
000370*    Files used.         None - works entirely from aggregates
000380*                        passed by the caller.
000390*
000400* Changes:
000410* 02/11/87 jrh -      Created.
000420* 14/03/91 scw -  .02 Volume-score table widened, Dflt-Co had only
000430*                     4 utilisation bands, branch review wanted 5 for a finer cut.
000440* 09/07/94 jrh -  .03 Truncation confirmed - do NOT round the blend,
000450*                     auditors queried a 1-point drift in Q2.
000460* 11/01/99 dpn -  .04 Y2K - Cr-Score-Current-Yr-Count now compares
000470*                     full ccyy, not the old yy compare.
000480* 19/09/03 jrh -  .05 Clamp added - blend could return 100.0001 on
000490*                     rounding noise from the volume component.
000500* 30/03/26 tmk -  .06 Over-limit override moved ahead of the
000510*                     no-history check per credit policy memo CR-26-008.
000520* 10/08/26 alb -  .07 Unused SPECIAL-NAMES class test dropped from
000530*                     CONFIGURATION SECTION - CR010 never referenced it.
000540* 10/08/26 scw -  .08 SPECIAL-NAMES reinstated - this shop always
000550*                     carries CRT STATUS/REPOSITORY in CONFIGURATION
000560*                     SECTION even on programs with no screen I/O,
000570*                     per the Credify build standard.  On-time
000580*                     component now carried at 4dp through the blend
000590*                     instead of truncating to a whole-number raw
000600*                     score first - audit query CR-26-041 found the
000610*                     truncation was shaving borderline scores down
000620*                     a point.  LK- prefix dropped from the linkage
000630*                     parameters too - this shop never tags linkage
000640*                     items any differently from working storage.
000650***
000660**************************************************************************
000670*
000680  environment             division.
000690*===============================
000700*
000710  configuration           section.
000720  source-computer.        GENERIC.
000730  object-computer.        GENERIC.
000740 special-names.
000750       crt status is cob-crt-status.
000760 repository.
000770       function all intrinsic.
000780*
000790  data                    division.
000800*===============================
000810*
000820  working-storage         section.
000830*-----------------------
000840  77  prog-name               pic x(15)    value "CR010 (1.0.08)".
000850*
000860  01  WS-Weight-Block.
000870      03  Ws-Wt-Ontime            pic 9v99  comp-3  value 0.30.
000880      03  Ws-Wt-Count             pic 9v99  comp-3  value 0.20.
000890      03  Ws-Wt-Curyear           pic 9v99  comp-3  value 0.25.
000900      03  Ws-Wt-Volume            pic 9v99  comp-3  value 0.25.
000910  01  WS-Weight-Block-Sum redefines WS-Weight-Block.
000920      03  Ws-Wt-Table             pic 9v99  comp-3  occurs 4.
000930*
000940  01  Ws-Blend-Total              pic 9(5)v9999 comp-3  value zero.
000950  01  Ws-Blend-Display redefines Ws-Blend-Total.
000960      03  Ws-Blend-Whole           pic 9(5).
000970      03  Ws-Blend-Frac            pic 9(4).
000980  01  Ws-Ix                       pic 9        comp   value zero.
000990*
001000* Trace area - dumped by SY900 when Cr-Debug-Switch is "Y", see
001010* ticket CR-26-009 (auditor wanted the raw component scores kept
001020* on the print spool for a sample month).
001030*
001040  01  Ws-Score-Trace-Area.
001050      03  Ws-Trace-Ontime         pic 9(3)     comp.
001060      03  Ws-Trace-Count          pic 9(3)     comp.
001070      03  Ws-Trace-Curyear        pic 9(3)     comp.
001080      03  Ws-Trace-Volume         pic 9(3)     comp.
001090  01  Ws-Score-Trace-Alt redefines Ws-Score-Trace-Area.
001100      03  Ws-Trace-All            pic 9(12)    comp.
001110  01  Cr-Debug-Switch             pic x        value "N".
001120     88  Cr-Debug-On               value "Y".
001130     88  Cr-Debug-Off              value "N".
001140*
001150  copy "wscrscor.cob".
001160*
001170  linkage                 section.
001180****************
001190*
001200  01  Approved-Limit            pic 9(12)v99  comp-3.
001210  01  Loan-Count                pic 9(5)      comp.
001220  01  Total-Emis                pic 9(7)      comp.
001230  01  On-Time-Emis              pic 9(7)      comp.
001240  01  Current-Yr-Count          pic 9(5)      comp.
001250  01  Loans-Sum                 pic 9(12)v99  comp-3.
001260  01  Credit-Score              pic 9(3)      comp.
001270*
001280* All seven parameters below are passed by CR025.
001290*
001300  procedure division using Approved-Limit
001310                           Loan-Count
001320                           Total-Emis
001330                           On-Time-Emis
001340                           Current-Yr-Count
001350                           Loans-Sum
001360                           Credit-Score.
001370*
001380  0100-Main.
001390**********
001400      move     zero     to Credit-Score.
001410      move     Loans-Sum to Cr-Score-Loans-Sum.
001420*
001430*   Rule 5 - over-limit override beats everything else, even the
001440*   no-history rule (a customer with zero loans cannot be over
001450*   limit so the ordering is academic, but the memo is explicit).
001460*
001470      if       Approved-Limit > zero
001480               and Cr-Score-Loans-Sum > Approved-Limit
001490               move zero to Credit-Score
001500               go to 0100-Exit.
001510*
001520      if       Loan-Count = zero
001530               move 50 to Credit-Score
001540               go to 0100-Exit.
001550*
001560      perform  0200-Ontime-Score.
001570      perform  0300-Count-Score.
001580      perform  0400-Curyear-Score.
001590      perform  0500-Volume-Score.
001600      perform  0600-Blend-And-Clamp.
001610*
001620  0100-Exit.   exit.
001630*
001640  0200-Ontime-Score               section.
001650****************************************
001660*
001670* Rule 1 - on-time payment score, weight 0.30.
001680*
001690      if       Total-Emis = zero
001700               move 50 to Cr-Score-Ontime-Pct
001710               move 50 to Cr-Score-Raw-Ontime
001720               go to 0200-Exit.
001730      compute  Cr-Score-Ontime-Pct rounded =
001740               (On-Time-Emis / Total-Emis) * 100.
001750      move     Cr-Score-Ontime-Pct to Cr-Score-Raw-Ontime.
001760  0200-Exit.   exit section.
001770*
001780  0300-Count-Score                section.
001790****************************************
001800*
001810* Rule 2 - loan-count score, weight 0.20.
001820*
001830      evaluate true
001840          when Loan-Count = zero
001850               move    0 to Cr-Score-Raw-Count
001860          when Loan-Count <= 2
001870               move   30 to Cr-Score-Raw-Count
001880          when Loan-Count <= 5
001890               move   60 to Cr-Score-Raw-Count
001900          when Loan-Count <= 10
001910               move   80 to Cr-Score-Raw-Count
001920          when other
001930               move  100 to Cr-Score-Raw-Count
001940      end-evaluate.
001950  0300-Exit.   exit section.
001960*
001970  0400-Curyear-Score               section.
001980****************************************
001990*
002000* Rule 3 - current-year activity score, weight 0.25.
002010*
002020      evaluate true
002030          when Current-Yr-Count = zero
002040               move   20 to Cr-Score-Raw-Curyear
002050          when Current-Yr-Count <= 2
002060               move   70 to Cr-Score-Raw-Curyear
002070          when Current-Yr-Count <= 4
002080               move   90 to Cr-Score-Raw-Curyear
002090          when other
002100               move  100 to Cr-Score-Raw-Curyear
002110      end-evaluate.
002120  0400-Exit.   exit section.
002130*
002140  0500-Volume-Score               section.
002150****************************************
002160*
002170* Rule 4 - volume score from utilisation, weight 0.25.
002180*
002190      if       Approved-Limit = zero
002200               move zero to Cr-Score-Raw-Volume
002210               go to 0500-Exit.
002220      compute  Cr-Score-Utilisation rounded =
002230               Cr-Score-Loans-Sum / Approved-Limit.
002240      evaluate true
002250          when Cr-Score-Utilisation <= 0.3
002260               move  100 to Cr-Score-Raw-Volume
002270          when Cr-Score-Utilisation <= 0.5
002280               move   80 to Cr-Score-Raw-Volume
002290          when Cr-Score-Utilisation <= 0.7
002300               move   60 to Cr-Score-Raw-Volume
002310          when Cr-Score-Utilisation <= 0.9
002320               move   40 to Cr-Score-Raw-Volume
002330          when other
002340               move   20 to Cr-Score-Raw-Volume
002350      end-evaluate.
002360  0500-Exit.   exit section.
002370*
002380  0600-Blend-And-Clamp             section.
002390****************************************
002400*
002410* Final blend - truncated, not rounded, then clamped to 0-100.
002420*
002430      compute  Ws-Blend-Total =
002440               (Cr-Score-Ontime-Pct  * Ws-Wt-Ontime)
002450             + (Cr-Score-Raw-Count   * Ws-Wt-Count)
002460             + (Cr-Score-Raw-Curyear * Ws-Wt-Curyear)
002470             + (Cr-Score-Raw-Volume  * Ws-Wt-Volume).
002480      move     Ws-Blend-Total to Cr-Score-Final.
002490      if       Cr-Score-Final > 100
002500               move 100 to Cr-Score-Final.
002510      move     Cr-Score-Final to Credit-Score.
002520  0600-Exit.   exit section.
002530*
002540      goback.
