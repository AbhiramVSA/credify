000100* FD For Loan Application Transaction File.  32 bytes.
000110* 11/02/26 jrh - Created.
000120 fd  CR-Lapp-File
000130     record contains 32 characters.
000140 01  FD-Lapp-Record                pic x(32).
000150*
