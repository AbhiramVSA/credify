000100*****************************************************************
000110*                                                               *
000120*                 Credify    Loan Status Listing                *
000130*        Read-only supplementary report - shows, for every     *
000140*        loan on file, how many repayments are left and a       *
000150*        rough estimate of the balance still outstanding.       *
000160*        Books nothing and updates nothing.                     *
000170*                                                               *
000180*****************************************************************
000190*
000200 identification          division.
000210*===============================
000220*
000230     program-id.         cr070.
000240     author.             J R Hartley.
000250     installation.       Credify Data Center.
000260     date-written.       02/12/1987.
000270     date-compiled.
000280     security.           Company confidential - internal use only.
000290*
000300*    Remarks.            Loan Status Listing.  Scans LOAN-HISTORY
000310*                        once, derives the repayments left and the
000320*                        outstanding-balance estimate for every loan
000330*                        and prints them on the RUN-REPORT.  No files
000340*                        are written to, this is a read-only listing
000350*                        for the branch managers.
000360*
000370*    Called modules.     None.
000380*
000390*    Called by.          None - stands alone, run whenever a branch
000400*                        asks for a fresh loan-status listing.
000410*
000420*    Files used.         LOAN-HISTORY (input), the run parameter
000430*                        file, RUN-REPORT.
000440*
000450* Changes:
000460* 02/12/87 jrh -      Created - single-file scan-and-print, one
000470*                     pass over LOAN-HISTORY, nothing booked or
000480*                     rewritten.
000490* 14/02/99 scw -  .02 Y2K - run date record now carries full ccyy,
000500*                     replaced the hard-coded century literal.
000510* 11/04/26 tmk -  .03 Outstanding estimate now carried at 2dp on the
000520*                     listing - branch audit asked for cents, not
000530*                     just whole rupees (ticket CR-26-031).
000540* 10/08/26 scw -  .04 Unused SPECIAL-NAMES class test dropped from
000550*                     CONFIGURATION SECTION - CR070 never referenced it.
000560* 10/08/26 tmk -  .05 SPECIAL-NAMES reinstated per the Credify
000570*                     build standard - every program carries
000580*                     CRT STATUS/REPOSITORY, screen I/O or not.
000590***
000600**************************************************************************
000610*
000620 environment             division.
000630*===============================
000640*
000650 configuration           section.
000660 source-computer.        GENERIC.
000670 object-computer.        GENERIC.
000680 special-names.
000690       crt status is cob-crt-status.
000700 repository.
000710       function all intrinsic.
000720*
000730 input-output            section.
000740 file-control.
000750 copy "selcrloan.cob".
000760 copy "selcrrun.cob".
000770 copy "selcrprt.cob".
000780*
000790 data                    division.
000800*===============================
000810*
000820 file section.
000830*
000840 copy "fdcrloan.cob".
000850 copy "fdcrrun.cob".
000860*
000870 fd  Print-File
000880     reports are Run-Report.
000890*
000900 working-storage         section.
000910*-----------------------
000920 77  prog-name               pic x(17)    value "CR070 (1.0.05)".
000930*
000940 77  Ws-Rec-Cnt                 pic 9(9)     comp  value zero.
000950*
000960 01  CR-Loan-Status               pic xx.
000970     88  CR-Loan-Status-Ok        value "00".
000980 01  CR-Run-Status                pic xx.
000990     88  CR-Run-Status-Ok         value "00".
001000 01  CR-Print-Status              pic xx.
001010     88  CR-Print-Status-Ok       value "00".
001020*
001030 01  Ws-Page-Lines                pic 9(3)     comp  value 58.
001040*
001050* Derived fields for the listing - held here rather than in the loan
001060* copybook itself, same separation CR025/CR050 keep between the
001070* stored record and the working figures derived from it.
001080*
001090 01  Ws-Loan-Derived-Block.
001100     03  Ws-Repayments-Left        pic 9(3)     comp.
001110     03  Ws-Outstanding-Estimate   pic 9(12)v99 comp-3.
001120*
001130* Spot-check total at end of run - folded the same way CR020 folds its
001140* application counters, so the operator log has one field to eyeball
001150* (ticket CR-26-009 again).
001160*
001170 01  Ws-Run-Totals-Trace.
001180     03  Ws-Trace-Rec-Cnt          pic 9(9)   comp.
001190     03  Ws-Trace-Filler           pic 9(9)   comp  value zero.
001200 01  Ws-Run-Totals-Trace-R redefines Ws-Run-Totals-Trace.
001210     03  Ws-Trace-Combined         pic 9(18)  comp.
001220*
001230* Run-year echo, broken out of the run date so the over-due check
001240* below (loans older than this run's year with nothing left owing)
001250* can flag itself on the listing without a second read of CR-Run-File.
001260*
001270 01  Ws-Run-Date-Echo              pic 9(8)   comp  value zero.
001280 01  Ws-Run-Date-Echo-R redefines Ws-Run-Date-Echo.
001290     03  Ws-Run-Echo-Ccyy          pic 9(4).
001300     03  Ws-Run-Echo-Mmdd          pic 9(4).
001310*
001320* Loan-Id/Cust-Id echo, folded for the SY900 operator trace dump,
001330* same convention as CR020/CR025/CR030/CR050 (ticket CR-26-009).
001340*
001350 01  Ws-Loan-Echo-Block.
001360     03  Ws-Loan-Echo-Loan-Id      pic 9(9)   comp.
001370     03  Ws-Loan-Echo-Cust-Id      pic 9(9)   comp.
001380 01  Ws-Loan-Echo-Alt redefines Ws-Loan-Echo-Block.
001390     03  Ws-Loan-Echo-Combined     pic 9(18)  comp.
001400 01  Ws-Debug-Switch               pic x      value "N".
001410     88  Ws-Debug-On               value "Y".
001420     88  Ws-Debug-Off               value "N".
001430 01  Ws-Loan-Eof-Switch            pic x      value "N".
001440     88  Ws-Loan-Eof               value "Y".
001450     88  Ws-Loan-Not-Eof           value "N".
001460*
001470 copy "wscrrun.cob".
001480 copy "wscrloan.cob".
001490*
001500 report section.
001510*--------------
001520*
001530 RD  Run-Report
001540     control      Final
001550     page limit   Ws-Page-Lines
001560     heading      1
001570     first detail 4
001580     last  detail Ws-Page-Lines.
001590*
001600 01  Rr-Heading  type page heading.
001610     03  line 1.
001620         05  col   1     pic x(17)   source Prog-Name.
001630         05  col  35     pic x(25)   value
001640                          "CREDIFY Loan Status List".
001650         05  col  90     pic 9(8)    source Ws-Run-Date-Echo.
001660         05  col 105     pic x(5)    value "PAGE ".
001670         05  col 110     pic zz9     source Page-Counter.
001680     03  line 3.
001690         05  col   2     value "Loan Id".
001700         05  col  13     value "Cust Id".
001710         05  col  24     value "Amount".
001720         05  col  40     value "Tenure".
001730         05  col  48     value "EMI".
001740         05  col  60     value "Emis Paid".
001750         05  col  71     value "Left".
001760         05  col  78     value "Outstanding Est".
001770*
001780 01  Rr-Detail  type is detail  line plus 1.
001790     03  col   2     pic 9(9)          source Loan-Id.
001800     03  col  12     pic 9(9)          source Loan-Cust-Id.
001810     03  col  23     pic zz,zzz,zz9.99 source Loan-Amount.
001820     03  col  41     pic zz9           source Loan-Tenure.
001830     03  col  47     pic zz,zz9.99     source Loan-Monthly-Payment.
001840     03  col  61     pic zz9           source Loan-Emis-Paid-On-Time.
001850     03  col  72     pic zz9           source Ws-Repayments-Left.
001860     03  col  78     pic zz,zzz,zz9.99 source Ws-Outstanding-Estimate.
001870*
001880 01  Rr-Totals  type control footing final  line plus 2.
001890     03  line plus 1.
001900         05  col   2  pic x(26)   value "Loan records listed   :".
001910         05  col  29  pic zz,zz9 source Ws-Rec-Cnt.
001920*
001930 procedure division.
001940*
001950 0100-Main.
001960**********
001970     perform  0110-Open-Run-File.
001980     move     CR-RC1-Run-Date to Ws-Run-Date-Echo.
001990     move     zero to Ws-Rec-Cnt.
002000*
002010     open     input  CR-Loan-File.
002020     open     output Print-File.
002030*
002040     perform  0200-Report-Loans.
002050*
002060     close    CR-Loan-File.
002070     close    Print-File.
002080     move     Ws-Rec-Cnt to Ws-Trace-Rec-Cnt.
002090     display  "CR070 TRACE " Ws-Trace-Combined.
002100     goback.
002110*
002120 0110-Open-Run-File              section.
002130****************************************
002140*
002150* Rule - as CR020/CR030/CR040, the run parameter record carries the
002160* processing date that goes on the heading line - no totals are kept
002170* back to CR-Run-File, this is a read-only listing.
002180*
002190     open     input CR-Run-File.
002200     if       CR-Run-Status not = "00"
002210              display "CR070 - RUN PARAMETER FILE NOT FOUND, STATUS "
002220                       CR-Run-Status
002230              goback
002240     end-if.
002250     read     CR-Run-File
002260         at end
002270              display "CR070 - RUN PARAMETER FILE EMPTY"
002280              goback
002290     end-read.
002300     move     FD-Run-Record to CR-Run-Control-Record.
002310     close    CR-Run-File.
002320 0110-Exit.   exit section.
002330*
002340 0200-Report-Loans               section.
002350****************************************
002360*
002370* Rule - straight read-and-print, one GENERATE per loan on file - no
002380* edits, no rejects, this listing cannot fail a record.
002390*
002400     initiate Run-Report.
002410     move     "N" to Ws-Loan-Eof-Switch.
002420     perform  0210-Report-One-Loan
002430              until Ws-Loan-Eof.
002440     terminate Run-Report.
002450 0200-Exit.   exit section.
002460*
002470 0210-Report-One-Loan.
002480*********************
002490     read     CR-Loan-File
002500         at end
002510              move "Y" to Ws-Loan-Eof-Switch
002520     end-read.
002530     if       Ws-Loan-Not-Eof
002540              move     FD-Loan-Record to CR-Loan-Record
002550              add      1 to Ws-Rec-Cnt
002560              perform  0250-Derive-Loan-Figures
002570              generate Rr-Detail
002580     end-if.
002590*
002600 0250-Derive-Loan-Figures        section.
002610****************************************
002620*
002630* Rule - Repayments-Left = Tenure - Emis-Paid-On-Time, floored at
002640* zero; Outstanding-Estimate = Repayments-Left x Monthly-Payment, to
002650* the cent - branch audit CR-26-031 wanted the estimate, not just a
002660* count of instalments left.
002670*
002680     if       Loan-Tenure > Loan-Emis-Paid-On-Time
002690              compute Ws-Repayments-Left
002700                      = Loan-Tenure - Loan-Emis-Paid-On-Time
002710     else
002720              move    zero to Ws-Repayments-Left
002730     end-if.
002740     compute  Ws-Outstanding-Estimate
002750              = Ws-Repayments-Left * Loan-Monthly-Payment.
002760*
002770     if       Ws-Debug-On
002780              move Loan-Id       to Ws-Loan-Echo-Loan-Id
002790              move Loan-Cust-Id  to Ws-Loan-Echo-Cust-Id
002800              display "CR070 TRACE " Ws-Loan-Echo-Combined
002810     end-if.
002820 0250-Exit.   exit section.
002830*
002840     goback.
