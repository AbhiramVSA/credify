000100***************************************************
000110*                                                 *
000120*   Working Storage For The Credit-Scoring         *
000130*       Component Calculation                      *
000140*                                                 *
000150***************************************************
000160* 15/02/26 jrh - Created - RAW holds each component unweighted
000170*                0-100, WEIGHTED holds the same component x its
000180*                decimal weight, summed into Cr-Score-Final.
000190* 21/02/26 dpn - Cr-Score-Ontime-Pct carried at v9999 - auditors
000200*                queried a rounding drift when this was truncated to
000210*                whole percent before the blend step (CR-26-022).
000220* 30/03/26 jrh - Added Cr-Score-Final, clamp applied in CR010 after
000230*                this block is built, not inside it.
000240*
000250 01  CR-Score-Work.
000260     03  CR-Score-Sums.
000270         05  Cr-Score-Total-Emis        pic 9(7)     comp.
000280         05  Cr-Score-On-Time-Emis      pic 9(7)     comp.
000290         05  Cr-Score-Loan-Count        pic 9(5)     comp.
000300         05  Cr-Score-Current-Yr-Count  pic 9(5)     comp.
000310         05  Cr-Score-Loans-Sum         pic 9(12)v99 comp-3.
000320         05  Cr-Score-Ontime-Pct        pic 9(3)v9999 comp-3.
000330         05  Cr-Score-Utilisation       pic 9(3)v9999 comp-3.
000340     03  CR-Score-Raw.
000350         05  Cr-Score-Raw-Ontime        pic 9(3)     comp.
000360         05  Cr-Score-Raw-Count         pic 9(3)     comp.
000370         05  Cr-Score-Raw-Curyear       pic 9(3)     comp.
000380         05  Cr-Score-Raw-Volume        pic 9(3)     comp.
000390     03  CR-Score-Weighted.
000400         05  Cr-Score-Wt-Ontime         pic 9(3)v9999 comp-3.
000410         05  Cr-Score-Wt-Count          pic 9(3)v9999 comp-3.
000420         05  Cr-Score-Wt-Curyear        pic 9(3)v9999 comp-3.
000430         05  Cr-Score-Wt-Volume         pic 9(3)v9999 comp-3.
000440     03  Cr-Score-Final                pic 9(3)     comp.
000450     03  Cr-Over-Limit-Switch          pic x.
000460         88  Cr-Over-Limit              value "Y".
000470         88  Cr-Not-Over-Limit          value "N".
000480     03  Filler                        pic x(4).
000490*
