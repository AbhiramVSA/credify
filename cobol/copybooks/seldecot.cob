000100* SELECT For Decisions-Out File (eligibility / creation results).
000110* 12/02/26 jrh - Created.
000120     select  CR-Decot-File
000130             assign to        CRDECOT
000140             organization     is line sequential
000150             file status      is CR-Decot-Status.
000160*
