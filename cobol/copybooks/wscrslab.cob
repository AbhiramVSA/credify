000100********************************************
000110*                                          *
000120*  Record-Definition For The Credit-Score  *
000130*     Approval Slab Table                   *
000140*                                          *
000150*  4 slabs, tested high cutoff downwards.   *
000160*     4 constant rows - loaded by CR025     *
000170*     on every call, see its 0050 section.  *
000180********************************************
000190* 16/02/26 jrh - Created - 4 rows, tested score-cutoff downwards
000200*                so the first row the score clears wins.
000210* 27/02/26 jrh - Slab-Decision added - 2 slabs approve at different
000220*                floor rates, one approves unchanged, one rejects.
000230*
000240 01  CR-Slab-Table.
000250     03  Cr-Slab-Entries-Used       pic 9        value 4.
000260     03  Cr-Slab-Entry                           occurs 4.
000270         05  Cr-Slab-Score-Cutoff   pic 9(3)     comp.
000280         05  Cr-Slab-Decision       pic x.
000290             88  Cr-Slab-Approve    value "A".
000300             88  Cr-Slab-Reject     value "R".
000310* 0 = leave requested rate unchanged
000320         05  Cr-Slab-Rate-Override  pic 9(3)v99  comp-3.
000330     03  Filler                     pic x(4).
000340*
