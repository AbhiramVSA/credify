000100********************************************
000110*                                          *
000120*  Working Storage For The EMI / Compound  *
000130*    Interest Amortization Calculation      *
000140********************************************
000150* 16/02/26 jrh - Created - (1+r)**n built by repeated multiply,
000160*                no intrinsic functions used at this shop.
000170* 23/02/26 alb - Cr-Calc-Power-Term widened to v9(9) - audit query
000180*                CR-26-011 found the old v9(6) term drifting a
000190*                cent over a 30 year amortization schedule.
000200*
000210 01  CR-Calc-Work.
000220* r = R / 100 / 12
000230     03  Cr-Calc-Monthly-Rate       pic 9v9(9)      comp-3.
000240* (1+r)**n, built by repeated multiply
000250     03  Cr-Calc-Power-Term         pic 9(4)v9(9)   comp-3.
000260* loop counter 1 .. Tenure
000270     03  Cr-Calc-Power-Ix           pic 9(3)        comp.
000280     03  Cr-Calc-Numerator          pic 9(16)v9(9)  comp-3.
000290     03  Cr-Calc-Denominator        pic 9(16)v9(9)  comp-3.
000300     03  Cr-Calc-Emi-Result         pic 9(10)v99    comp-3.
000310     03  Cr-Calc-Zero-Rate-Switch   pic x.
000320         88  Cr-Calc-Zero-Rate      value "Y".
000330         88  Cr-Calc-Nonzero-Rate   value "N".
000340     03  Filler                     pic x(4).
000350*
