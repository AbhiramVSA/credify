000100********************************************
000110*                                          *
000120*  Record Definition For Customer Master   *
000130*           File                           *
000140*     Uses Cust-Id as key                  *
000150********************************************
000160*  File size 104 bytes.
000170*
000180* 11/02/26 jrh - Created.
000190* 17/02/26 jrh - Added Cust-Person-Name-R single field view for the
000200*                scoring subprogram name-echo on REG-RESULTS-OUT.
000210* 02/03/26 jrh - Widened Cust-Approved-Limit to 9(12)v99 per credit
000220*                policy memo CR-26-014 (lakh rounding can run high).
000230*
000240 01  CR-Customer-Record.
000250     03  Cust-Id                pic 9(9)        comp.
000260     03  Cust-Status            pic x.
000270         88  Cust-Active        value "A".
000280         88  Cust-Deleted       value "D".
000290     03  Cust-Person-Name.
000300         05  Cust-First-Name    pic x(20).
000310         05  Cust-Last-Name     pic x(20).
000320     03  Cust-Person-Name-R redefines Cust-Person-Name
000330* single-field view used when building NAME on REG-RESULTS-OUT
000340                                pic x(40).
000350     03  Cust-Age               pic 9(3).
000360     03  Cust-Phone-No          pic x(15).
000370     03  Cust-Income-Block.
000380         05  Cust-Monthly-Income    pic 9(10)v99  comp-3.
000390         05  Cust-Approved-Limit    pic 9(12)v99  comp-3.
000400     03  Filler                 pic x(5).
000410*
