000100***************************************************
000110*                                                 *
000120*   Record Definition For The Eligibility-Decision *
000130*        Output Record                             *
000140*                                                 *
000150***************************************************
000160* 62 bytes, written as 64 (system pad) - see Filler note below.
000170*
000180* 13/02/26 jrh - Created - one verdict per loan application, no
000190*                history is kept on this record.
000200* 06/03/26 jrh - Reason widened to x(40) to fit the longest literal
000210*                ("EMI EXCEEDS 50 PCT OF MONTHLY SALARY").
000220*
000230 01  CR-Eligibility-Decision-Record.
000240     03  Elig-Cust-Id               pic 9(9)        comp.
000250     03  Elig-Approval-Flag         pic x.
000260         88  Elig-Approved          value "Y".
000270         88  Elig-Not-Approved      value "N".
000280     03  Elig-Rate-Block.
000290         05  Elig-Interest-Rate        pic 9(3)v99  comp-3.
000300         05  Elig-Corrected-Rate       pic 9(3)v99  comp-3.
000310     03  Elig-Rate-Block-D redefines Elig-Rate-Block.
000320         05  Elig-Interest-Rate-D      pic 9(3)v99.
000330         05  Elig-Corrected-Rate-D     pic 9(3)v99.
000340     03  Elig-Tenure                pic 9(3).
000350     03  Elig-Monthly-Installment   pic 9(10)v99    comp-3.
000360     03  Elig-Credit-Score          pic 9(3).
000370     03  Elig-Reason                pic x(40).
000380     03  Filler                     pic x(2).
000390*
