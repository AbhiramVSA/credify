000100* FD For Decisions-Out File.  Record layout varies by program -
000110*    CR020/CR030 use the Eligibility/Loan-Creation-Result shape.
000120* 12/02/26 jrh - Created.
000130 fd  CR-Decot-File
000140     record contains 64 characters.
000150 01  FD-Decot-Record                pic x(64).
000160*
