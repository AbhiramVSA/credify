000100* SELECT For Customer Registration Transaction File.
000110* 11/02/26 jrh - Created.
000120     select  CR-Creg-File
000130             assign to        CRCREG
000140             organization     is line sequential
000150             file status      is CR-Creg-Status.
000160*
