000100* FD For Loan History File.  64 bytes.
000110* 10/02/26 jrh - Created.
000120 fd  CR-Loan-File
000130     record contains 64 characters.
000140 01  FD-Loan-Record                pic x(64).
000150*
