000100* FD For Customer Master File.  104 bytes.
000110* 10/02/26 jrh - Created.
000120 fd  CR-Customer-File
000130     record contains 104 characters.
000140 01  FD-Customer-Record           pic x(104).
000150*
