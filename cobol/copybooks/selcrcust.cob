000100* SELECT For Customer Master File.
000110* 10/02/26 jrh - Created.
000120     select  CR-Customer-File
000130             assign to        CRCUST
000140             organization     is line sequential
000150             file status      is CR-Cust-Status.
000160*
