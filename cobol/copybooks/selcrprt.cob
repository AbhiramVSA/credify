000100* SELECT For The Run-Report Print File. 132 cols Landscape.
000110* 13/02/26 jrh - Created.
000120     select  Print-File
000130             assign to        CRPRINT
000140             organization     is line sequential
000150             file status      is CR-Print-Status.
000160*
