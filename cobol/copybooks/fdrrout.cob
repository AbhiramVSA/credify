000100* FD For Registration-Results-Out File.  100 bytes.
000110* 12/02/26 jrh - Created.
000120 fd  CR-Rrout-File
000130     record contains 100 characters.
000140 01  FD-Rrout-Record                pic x(100).
000150*
