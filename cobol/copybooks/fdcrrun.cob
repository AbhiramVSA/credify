000100* FD For The Run Parameter / Control Totals File.  256 bytes.
000110* 14/02/26 jrh - Created.
000120 fd  CR-Run-File
000130     record contains 256 characters.
000140 01  FD-Run-Record                  pic x(256).
000150*
