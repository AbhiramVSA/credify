000100*****************************************************************
000110*                                                               *
000120*                  Credify    Loan Creation Run                 *
000130*      Books a new loan for every approved application on       *
000140*      LOAN-APPLICATIONS and appends it to LOAN-HISTORY.        *
000150*      Uses RW (Report Writer for the run summary print).       *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*===============================
000210*
000220      program-id.         cr030.
000230      author.             J R Hartley.
000240      installation.       Credify Data Center.
000250      date-written.       16/11/1987.
000260      date-compiled.
000270      security.           Company confidential - internal use only.
000280*
000290*    Remarks.            Loan Creation Run.  Runs every application
000300*                        through CR025, books a LOAN-HISTORY record
000310*                        for each approval, and writes one Loan-
000320*                        Creation-Result per record to DECISIONS-OUT.
000330*                        This program uses RW (Report Writer).
000340*
000350*    Called modules.     cr025.
000360*
000370*    Called by.          None - top of the nightly booking job.
000380*
000390*    Files used.         CUSTOMER-MASTER, LOAN-HISTORY (input and
000400*                        appended), LOAN-APPLICATIONS (input),
000410*                        DECISIONS-OUT (output), the run parameter
000420*                        file, RUN-REPORT.
000430*
000440* Changes:
000450* 16/11/87 jrh -      Created.
000460* 30/01/90 scw -  .02 RUN-REPORT widened to 132 cols, matching CR020.
000470* 14/02/99 jrh -  .03 Y2K - run date record now carries full ccyy.
000480* 28/03/26 jrh -  .04 Now CALLs CR025 for the decision instead of its
000490*                     own copy of the scoring/pricing logic, so CR020
000500*                     and CR030 can never drift apart (ticket
000510*                     CR-26-019).
000520* 09/04/26 tmk -  .05 Default rejection message "LOAN NOT APPROVED
000530*                     BASED ON CREDIT ASSESSMENT" now supplied here,
000540*                     not in CR025, per credit policy memo CR-26-021 - CR025
000550*                     leaves the reason blank on a pure score reject.
000560* 10/04/26 jrh -  .06 Next-Loan-Id now taken from the table's own
000570*                     Cr-Next-Loan-Id rather than a max() scan of the
000580*                     loan table on every booking - the scan was
000590*                     showing up in the nightly job's elapsed time.
000600* 10/08/26 alb -  .07 Unused SPECIAL-NAMES class test dropped from
000610*                     CONFIGURATION SECTION - CR030 never referenced it.
000620* 10/08/26 dpn -  .08 SPECIAL-NAMES reinstated per the Credify
000630*                     build standard - every program carries
000640*                     CRT STATUS/REPOSITORY, screen I/O or not.
000650***
000660**************************************************************************
000670*
000680 environment             division.
000690*===============================
000700*
000710 configuration           section.
000720 source-computer.        GENERIC.
000730 object-computer.        GENERIC.
000740 special-names.
000750       crt status is cob-crt-status.
000760 repository.
000770       function all intrinsic.
000780*
000790 input-output            section.
000800 file-control.
000810 copy "selcrcust.cob".
000820 copy "selcrloan.cob".
000830 copy "selcrlapp.cob".
000840 copy "seldecot.cob".
000850 copy "selcrrun.cob".
000860 copy "selcrprt.cob".
000870*
000880 data                    division.
000890*===============================
000900*
000910 file section.
000920*
000930 copy "fdcrcust.cob".
000940 copy "fdcrloan.cob".
000950 copy "fdcrlapp.cob".
000960 copy "fddecot.cob".
000970 copy "fdcrrun.cob".
000980*
000990 fd  Print-File
001000     reports are Run-Report.
001010*
001020 working-storage         section.
001030*-----------------------
001040 77  prog-name               pic x(17)    value "CR030 (1.0.08)".
001050*
001060 77  Ws-Cust-Eof-Switch         pic x        value "N".
001070     88  Ws-Cust-Eof            value "Y".
001080     88  Ws-Cust-Not-Eof        value "N".
001090 77  Ws-Loan-Eof-Switch         pic x        value "N".
001100     88  Ws-Loan-Eof            value "Y".
001110     88  Ws-Loan-Not-Eof        value "N".
001120 77  Ws-Lapp-Eof-Switch         pic x        value "N".
001130     88  Ws-Lapp-Eof            value "Y".
001140     88  Ws-Lapp-Not-Eof        value "N".
001150 77  Ws-Booked-Switch           pic x        value "N".
001160     88  Ws-Booked                 value "Y".
001170     88  Ws-Not-Booked              value "N".
001180 77  Ws-Spill-Ix                pic 9(5)     comp  value zero.
001190*
001200 01  CR-Cust-Status              pic xx.
001210     88  CR-Cust-Status-Ok       value "00".
001220 01  CR-Loan-Status              pic xx.
001230     88  CR-Loan-Status-Ok       value "00".
001240 01  CR-Lapp-Status              pic xx.
001250     88  CR-Lapp-Status-Ok       value "00".
001260 01  CR-Decot-Status             pic xx.
001270     88  CR-Decot-Status-Ok      value "00".
001280 01  CR-Run-Status                pic xx.
001290     88  CR-Run-Status-Ok         value "00".
001300 01  CR-Print-Status              pic xx.
001310     88  CR-Print-Status-Ok       value "00".
001320*
001330 01  Ws-Page-Lines                pic 9(3)     comp  value 58.
001340 01  Ws-Run-Date-Echo              pic 9(8)    comp  value zero.
001350 01  Ws-Run-Date-Echo-R redefines Ws-Run-Date-Echo.
001360     03  Ws-Run-Echo-Ccyy          pic 9(4).
001370     03  Ws-Run-Echo-Mmdd          pic 9(4).
001380*
001390* Default rejection message - supplied here rather than by CR025,
001400* see change .05.  Widened at the same time CR-Eligibility's own
001410* Elig-Reason field was widened, so the two never drift apart.
001420*
001430 01  Ws-Default-Reject-Msg        pic x(50)    value
001440     "LOAN NOT APPROVED BASED ON CREDIT ASSESSMENT".
001450*
001460* New-loan scratch area - built here from the application plus the
001470* eligibility verdict before it is folded into the loan table and
001480* appended to LOAN-HISTORY.
001490*
001500 01  Ws-New-Loan-Block.
001510     03  Ws-New-Loan-Id            pic 9(9)   comp.
001520     03  Ws-New-Loan-Cust-Id       pic 9(9)   comp.
001530 01  Ws-New-Loan-Block-R redefines Ws-New-Loan-Block.
001540     03  Ws-New-Loan-Ids-Combined  pic 9(18)  comp.
001550*
001560* Spot-check total for the operator run log - same convention as
001570* CR020's Ws-Counts-Block (ticket CR-26-009).
001580*
001590 01  Ws-Totals-Echo-Block.
001600     03  Ws-Totals-Echo-Appr       pic 9(9)   comp.
001610     03  Ws-Totals-Echo-Rej        pic 9(9)   comp.
001620 01  Ws-Totals-Echo-Block-R redefines Ws-Totals-Echo-Block.
001630     03  Ws-Totals-Echo-Combined   pic 9(18)  comp.
001640*
001650 copy "wscrtabs.cob".
001660 copy "wscrrun.cob".
001670 copy "wscrcust.cob".
001680 copy "wscrloan.cob".
001690 copy "wscrlapp.cob".
001700 copy "wscrelig.cob".
001710 copy "wscrlcre.cob".
001720*
001730 report section.
001740*--------------
001750*
001760 RD  Run-Report
001770     control      Final
001780     page limit   Ws-Page-Lines
001790     heading      1
001800     first detail 4
001810     last  detail Ws-Page-Lines.
001820*
001830 01  Rr-Heading  type page heading.
001840     03  line 1.
001850         05  col   1     pic x(17)   source Prog-Name.
001860         05  col  35     pic x(30)   value
001870                          "CREDIFY Loan Creation Run".
001880         05  col  90     pic 9(8)    source Ws-Run-Date-Echo.
001890         05  col 105     pic x(5)    value "PAGE ".
001900         05  col 110     pic zz9     source Page-Counter.
001910     03  line 3.
001920         05  col   2     value "Loan Id".
001930         05  col  13     value "Cust Id".
001940         05  col  24     value "Amount".
001950         05  col  40     value "EMI".
001960         05  col  55     value "D".
001970         05  col  58     value "Message".
001980*
001990 01  Rr-Detail  type is detail  line plus 1.
002000     03  col   2     pic 9(9)          source Lcre-Loan-Id.
002010     03  col  13     pic 9(9)          source Lcre-Cust-Id.
002020     03  col  22     pic zz,zzz,zz9.99 source Lapp-Loan-Amount.
002030     03  col  38     pic zz,zz9.99     source Lcre-Monthly-Installment.
002040     03  col  56     pic x             source Lcre-Approved-Flag.
002050     03  col  58     pic x(50)         source Lcre-Message.
002060*
002070 01  Rr-Totals  type control footing final  line plus 2.
002080     03  line plus 1.
002090         05  col   2  pic x(26)   value "Applications read    :".
002100         05  col  29  pic zz,zz9 source Ctl-Applications-Read.
002110     03  line plus 1.
002120         05  col   2  pic x(26)   value "Applications approved:".
002130         05  col  29  pic zz,zz9 source Ctl-Applications-Approved.
002140     03  line plus 1.
002150         05  col   2  pic x(26)   value "Applications rejected:".
002160         05  col  29  pic zz,zz9 source Ctl-Applications-Rejected.
002170     03  line plus 1.
002180         05  col   2  pic x(26)   value "Principal booked     :".
002190         05  col  29  pic zz,zzz,zzz,zz9.99 source Ctl-Principal-Booked.
002200     03  line plus 1.
002210         05  col   2  pic x(26)   value "EMI booked            :".
002220         05  col  29  pic zz,zzz,zz9.99 source Ctl-Emi-Booked.
002230*
002240 procedure division.
002250*
002260 0100-Main.
002270**********
002280     perform  0110-Open-Run-File.
002290     perform  0150-Load-Customer-Table.
002300     perform  0160-Load-Loan-Table.
002310     move     CR-RC1-Run-Date to Ws-Run-Date-Echo.
002320     move     zero to Ctl-Applications-Read.
002330     move     zero to Ctl-Applications-Approved.
002340     move     zero to Ctl-Applications-Rejected.
002350     move     zero to Ctl-Principal-Booked.
002360     move     zero to Ctl-Emi-Booked.
002370*
002380     open     input  CR-Lapp-File.
002390     open     output CR-Decot-File.
002400     open     output Print-File.
002410*
002420     perform  0200-Process-Applications.
002430*
002440     close    CR-Lapp-File.
002450     close    CR-Decot-File.
002460     close    Print-File.
002470     perform  0900-Rewrite-Loan-History.
002480     perform  0950-Rewrite-Run-Totals.
002490     goback.
002500*
002510 0110-Open-Run-File              section.
002520****************************************
002530*
002540* Rule - as CR020, the run parameter record is read once for the
002550* processing date and re-written at 0950 with this run's totals.
002560*
002570     open     input CR-Run-File.
002580     if       CR-Run-Status not = "00"
002590              display "CR030 - RUN PARAMETER FILE NOT FOUND, STATUS "
002600                       CR-Run-Status
002610              goback
002620     end-if.
002630     read     CR-Run-File
002640         at end
002650              display "CR030 - RUN PARAMETER FILE EMPTY"
002660              goback
002670     end-read.
002680     move     FD-Run-Record to CR-Run-Control-Record.
002690     close    CR-Run-File.
002700 0110-Exit.   exit section.
002710*
002720 0150-Load-Customer-Table        section.
002730****************************************
002740*
002750* Rule - loaded exactly as CR020 does, see that program's remark on
002760* table ordering not mattering to the search in CR025.
002770*
002780     open     input CR-Customer-File.
002790     if       CR-Cust-Status not = "00"
002800              display "CR030 - CUSTOMER MASTER NOT FOUND, STATUS "
002810                       CR-Cust-Status
002820              goback
002830     end-if.
002840     move     zero to Cr-Cust-Table-Count.
002850     move     "N" to Ws-Cust-Eof-Switch.
002860     perform  0155-Read-One-Customer until Ws-Cust-Eof-Switch = "Y".
002870     close    CR-Customer-File.
002880 0150-Exit.   exit section.
002890*
002900 0155-Read-One-Customer.
002910*************************
002920     read     CR-Customer-File
002930         at end
002940              move "Y" to Ws-Cust-Eof-Switch
002950     end-read.
002960     if       Ws-Cust-Eof-Switch not = "Y"
002970              move FD-Customer-Record to CR-Customer-Record
002980              add  1 to Cr-Cust-Table-Count
002990              move Cust-Id to Cr-Cust-Tbl-Id (Cr-Cust-Table-Count)
003000              move CR-Customer-Record
003010                   to Cr-Cust-Tbl-Record (Cr-Cust-Table-Count).
003020*
003030 0160-Load-Loan-Table            section.
003040****************************************
003050*
003060* Rule - Cr-Next-Loan-Id is carried on the end of the same table -
003070* it must already be correct on the incoming file, CR030 only ever
003080* adds 1 to it, never recomputes it from the loan rows.
003090*
003100     open     input CR-Loan-File.
003110     if       CR-Loan-Status not = "00"
003120              display "CR030 - LOAN HISTORY NOT FOUND, STATUS "
003130                       CR-Loan-Status
003140              goback
003150     end-if.
003160     move     zero to Cr-Loan-Table-Count.
003170     move     "N" to Ws-Loan-Eof-Switch.
003180     perform  0165-Read-One-Loan until Ws-Loan-Eof-Switch = "Y".
003190     close    CR-Loan-File.
003200 0160-Exit.   exit section.
003210*
003220 0165-Read-One-Loan.
003230*********************
003240     read     CR-Loan-File
003250         at end
003260              move "Y" to Ws-Loan-Eof-Switch
003270     end-read.
003280     if       Ws-Loan-Eof-Switch not = "Y"
003290              move FD-Loan-Record to CR-Loan-Record
003300              add  1 to Cr-Loan-Table-Count
003310              move Loan-Cust-Id to Cr-Loan-Tbl-Cust-Id (Cr-Loan-Table-Count)
003320              move CR-Loan-Record
003330                   to Cr-Loan-Tbl-Record (Cr-Loan-Table-Count)
003340              if   Loan-Id >= Cr-Next-Loan-Id
003350                   compute Cr-Next-Loan-Id = Loan-Id + 1
003360              end-if.
003370*
003380*
003390 0200-Process-Applications       section.
003400****************************************
003410*
003420* Rule - one GENERATE and one DECISIONS-OUT record per application,
003430* whatever CR025 decided.
003440*
003450     initiate Run-Report.
003460     move     "N" to Ws-Lapp-Eof-Switch.
003470     perform  0210-Process-One-Application
003480         until Ws-Lapp-Eof-Switch = "Y".
003490     terminate Run-Report.
003500 0200-Exit.   exit section.
003510*
003520 0210-Process-One-Application.
003530*******************************
003540     read     CR-Lapp-File
003550         at end
003560              move "Y" to Ws-Lapp-Eof-Switch
003570     end-read.
003580     if       Ws-Lapp-Eof-Switch not = "Y"
003590              add      1 to Ctl-Applications-Read
003600              perform  0250-Edit-Score-And-Book
003610              write    FD-Decot-Record from CR-Loan-Creation-Result-Record
003620              generate Rr-Detail
003630     end-if.
003640*
003650 0250-Edit-Score-And-Book        section.
003660****************************************
003670*
003680* Rule - edit first (same 6 field checks as CR020), then CR025 for
003690* the decision, then book the loan if approved.
003700*
003710     move     FD-Lapp-Record to CR-Loan-Application-Record.
003720     move     Lapp-Cust-Id          to Elig-Cust-Id.
003730     move     Lapp-Interest-Rate    to Elig-Interest-Rate.
003740     move     Lapp-Interest-Rate    to Elig-Corrected-Rate.
003750     move     Lapp-Tenure           to Elig-Tenure.
003760     move     zero                  to Elig-Monthly-Installment.
003770     move     zero                  to Elig-Credit-Score.
003780     move     "N"                   to Elig-Approval-Flag.
003790     move     spaces                to Elig-Reason.
003800*
003810     if       Lapp-Loan-Amount not > zero
003820              or Lapp-Interest-Rate not > zero
003830              or Lapp-Interest-Rate > 100
003840              or Lapp-Tenure < 1
003850              or Lapp-Tenure > 600
003860              move "INVALID APPLICATION FIELDS" to Elig-Reason
003870              perform 0280-Build-Rejected-Result
003880              go to 0250-Exit.
003890*
003900     call     "cr025" using Lapp-Cust-Id
003910                            Lapp-Loan-Amount
003920                            Lapp-Interest-Rate
003930                            Lapp-Tenure
003940                            CR-RC1-Run-Date
003950                            CR-Lookup-Tables
003960                            CR-Eligibility-Decision-Record.
003970*
003980     if       Elig-Approval-Flag = "Y"
003990              perform 0270-Book-Loan
004000              add  1 to Ctl-Applications-Approved
004010     else
004020              perform 0280-Build-Rejected-Result
004030              add  1 to Ctl-Applications-Rejected.
004040 0250-Exit.   exit section.
004050*
004060 0270-Book-Loan                  section.
004070****************************************
004080*
004090* Rule - LOAN-AMOUNT/TENURE are what was requested, INTEREST-RATE is
004100* the corrected rate, EMIS-PAID-ON-TIME starts at zero, END-DATE is
004110* left blank (zero) - the loan is still running.
004120*
004130     move     "N" to Ws-Booked-Switch.
004140     move     Cr-Next-Loan-Id       to Ws-New-Loan-Id.
004150     move     Lapp-Cust-Id          to Ws-New-Loan-Cust-Id.
004160     add      1 to Cr-Next-Loan-Id.
004170*
004180     move     Ws-New-Loan-Id        to Loan-Id.
004190     move     Ws-New-Loan-Cust-Id   to Loan-Cust-Id.
004200     move     Lapp-Loan-Amount      to Loan-Amount.
004210     move     Lapp-Tenure           to Loan-Tenure.
004220     move     Elig-Corrected-Rate   to Loan-Interest-Rate.
004230     move     Elig-Monthly-Installment to Loan-Monthly-Payment.
004240     move     zero                  to Loan-Emis-Paid-On-Time.
004250     move     CR-RC1-Run-Date       to Loan-Appr-Date.
004260     move     zero                  to Loan-End-Date.
004270*
004280     add      1 to Cr-Loan-Table-Count.
004290     move     Loan-Cust-Id to Cr-Loan-Tbl-Cust-Id (Cr-Loan-Table-Count).
004300     move     CR-Loan-Record
004310              to Cr-Loan-Tbl-Record (Cr-Loan-Table-Count).
004320     move     "Y" to Ws-Booked-Switch.
004330*
004340     move     Ws-New-Loan-Id        to Lcre-Loan-Id.
004350     move     Ws-New-Loan-Cust-Id   to Lcre-Cust-Id.
004360     move     "Y"                   to Lcre-Approved-Flag.
004370     move     "LOAN APPROVED SUCCESSFULLY" to Lcre-Message.
004380     move     Elig-Monthly-Installment to Lcre-Monthly-Installment.
004390*
004400     add      Lapp-Loan-Amount to Ctl-Principal-Booked.
004410     add      Elig-Monthly-Installment to Ctl-Emi-Booked.
004420 0270-Exit.   exit section.
004430*
004440 0280-Build-Rejected-Result      section.
004450****************************************
004460*
004470* Rule - LOAN-ID zero, EMI whatever CR025 priced it at (zero if the
004480* customer was never found).  Blank reason means a pure score
004490* rejection - the default message is ours, not CR025's (change .05).
004500*
004510     move     zero                  to Lcre-Loan-Id.
004520     move     Lapp-Cust-Id          to Lcre-Cust-Id.
004530     move     "N"                   to Lcre-Approved-Flag.
004540     move     Elig-Monthly-Installment to Lcre-Monthly-Installment.
004550     if       Elig-Reason = spaces
004560              move Ws-Default-Reject-Msg to Lcre-Message
004570     else
004580              move Elig-Reason to Lcre-Message.
004590 0280-Exit.   exit section.
004600*
004610 0900-Rewrite-Loan-History       section.
004620****************************************
004630*
004640* Rule - the whole table is re-spilled back to disk, original rows
004650* and newly booked ones alike, in table order.
004660*
004670     open     output CR-Loan-File.
004680     move     zero to Ws-Spill-Ix.
004690     perform  0910-Write-One-Loan
004700         varying Ws-Spill-Ix from 1 by 1
004710         until   Ws-Spill-Ix > Cr-Loan-Table-Count.
004720     close    CR-Loan-File.
004730 0900-Exit.   exit section.
004740*
004750 0910-Write-One-Loan.
004760**********************
004770     move     Cr-Loan-Tbl-Record (Ws-Spill-Ix) to FD-Loan-Record.
004780     write    FD-Loan-Record.
004790*
004800 0950-Rewrite-Run-Totals         section.
004810****************************************
004820*
004830     move     Ctl-Applications-Approved to Ws-Totals-Echo-Appr.
004840     move     Ctl-Applications-Rejected to Ws-Totals-Echo-Rej.
004850     display  "CR030 TRACE " Ws-Totals-Echo-Combined.
004860     open     output CR-Run-File.
004870     move     CR-Run-Control-Record to FD-Run-Record.
004880     write    FD-Run-Record.
004890     close    CR-Run-File.
004900 0950-Exit.   exit section.
004910*
004920     goback.
