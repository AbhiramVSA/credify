000100********************************************
000110*                                          *
000120*  Record Definition For Customer          *
000130*   Registration Transaction File           *
000140********************************************
000150*  File size 60 bytes padded to 64 by filler.
000160*
000170* 12/02/26 jrh - Created - one registration request per record,
000180*                no history carried, CR040 appends straight to
000190*                CUSTOMER-MASTER on acceptance.
000200* 25/02/26 jrh - Last-Name confirmed optional per marketing form V2.
000210*
000220 01  CR-Registration-Record.
000230     03  Creg-First-Name        pic x(20).
000240     03  Creg-Last-Name         pic x(20).
000250     03  Creg-Age               pic 9(3).
000260     03  Creg-Monthly-Income    pic 9(10)v99     comp-3.
000270     03  Creg-Phone-No          pic x(15).
000280     03  Filler                 pic x(4).
000290*
