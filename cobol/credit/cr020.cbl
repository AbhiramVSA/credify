000100*****************************************************************
000110*                                                               *
000120*                  Credify    Loan Eligibility Run              *
000130*        Standalone nightly check - does NOT book a loan,       *
000140*        just tells the branch whether one would be approved    *
000150*        and at what rate.  See CR030 for the booking run.      *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*===============================
000210*
000220      program-id.         cr020.
000230      author.             J R Hartley.
000240      installation.       Credify Data Center.
000250      date-written.       12/11/1987.
000260      date-compiled.
000270      security.           Company confidential - internal use only.
000280*
000290*    Remarks.            Loan Eligibility Run.  Loads the Customer
000300*                        and Loan tables, edits and scores every
000310*                        record on LOAN-APPLICATIONS via CR025, and
000320*                        writes one Eligibility-Decision per record
000330*                        to DECISIONS-OUT plus the RUN-REPORT.
000340*
000350*    Called modules.     cr025.
000360*
000370*    Called by.          None - top of the nightly eligibility job.
000380*
000390*    Files used.         CUSTOMER-MASTER, LOAN-HISTORY (input),
000400*                        LOAN-APPLICATIONS (input), DECISIONS-OUT
000410*                        (output), the run parameter file, RUN-REPORT.
000420*
000430* Changes:
000440* 12/11/87 jrh -      Created.
000450* 30/01/90 scw -  .02 RUN-REPORT widened to 132 cols, 80 was too
000460*                     narrow once the corrected-rate column went in.
000470* 14/02/99 jrh -  .03 Y2K - run date record now carries full ccyy,
000480*                     replaced the hard-coded century literal.
000490* 28/03/26 dpn -  .04 Eligibility decision logic split out to CR025
000500*                     so CR030 could share it (ticket CR-26-019) -
000510*                     this program now only drives the loop, edits
000520*                     the transaction and prints the report.
000530* 05/04/26 tmk -  .05 Customer/Loan table load rewritten as a plain
000540*                     sequential read loop - the old SORT step this
000550*                     used to do on the combined file is gone now
000560*                     that both tables live in working storage.
000570* 10/08/26 dpn -  .06 Unused SPECIAL-NAMES class test dropped from
000580*                     CONFIGURATION SECTION - CR020 never referenced it.
000590* 10/08/26 tmk -  .07 SPECIAL-NAMES reinstated per the Credify
000600*                     build standard - every program carries
000610*                     CRT STATUS/REPOSITORY, screen I/O or not.
000620***
000630**************************************************************************
000640*
000650 environment             division.
000660*===============================
000670*
000680 configuration           section.
000690 source-computer.        GENERIC.
000700 object-computer.        GENERIC.
000710 special-names.
000720       crt status is cob-crt-status.
000730 repository.
000740       function all intrinsic.
000750*
000760 input-output            section.
000770 file-control.
000780 copy "selcrcust.cob".
000790 copy "selcrloan.cob".
000800 copy "selcrlapp.cob".
000810 copy "seldecot.cob".
000820 copy "selcrrun.cob".
000830 copy "selcrprt.cob".
000840*
000850 data                    division.
000860*===============================
000870*
000880 file section.
000890*
000900 copy "fdcrcust.cob".
000910 copy "fdcrloan.cob".
000920 copy "fdcrlapp.cob".
000930 copy "fddecot.cob".
000940 copy "fdcrrun.cob".
000950*
000960 fd  Print-File
000970     reports are Run-Report.
000980*
000990 working-storage         section.
001000*-----------------------
001010 77  prog-name               pic x(17)    value "CR020 (1.0.07)".
001020*
001030 77  Ws-Cust-Eof-Switch         pic x        value "N".
001040     88  Ws-Cust-Eof            value "Y".
001050     88  Ws-Cust-Not-Eof        value "N".
001060 77  Ws-Loan-Eof-Switch         pic x        value "N".
001070     88  Ws-Loan-Eof            value "Y".
001080     88  Ws-Loan-Not-Eof        value "N".
001090 77  Ws-Lapp-Eof-Switch         pic x        value "N".
001100     88  Ws-Lapp-Eof            value "Y".
001110     88  Ws-Lapp-Not-Eof        value "N".
001120 77  Ws-Cust-Ix                 pic 9(5)     comp  value zero.
001130 77  Ws-Loan-Ix                 pic 9(5)     comp  value zero.
001140*
001150 01  CR-Cust-Status              pic xx.
001160     88  CR-Cust-Status-Ok       value "00".
001170 01  CR-Loan-Status              pic xx.
001180     88  CR-Loan-Status-Ok       value "00".
001190 01  CR-Lapp-Status              pic xx.
001200     88  CR-Lapp-Status-Ok       value "00".
001210 01  CR-Decot-Status             pic xx.
001220     88  CR-Decot-Status-Ok      value "00".
001230 01  CR-Run-Status                pic xx.
001240     88  CR-Run-Status-Ok         value "00".
001250 01  CR-Print-Status              pic xx.
001260     88  CR-Print-Status-Ok       value "00".
001270*
001280 01  Ws-Page-Lines                pic 9(3)     comp  value 58.
001290*
001300* Spot-check total - the three application counters folded into one
001310* comp-3 so a DISPLAY at end of run can be eyeballed fast; see the
001320* combined total on the operator run log (ticket CR-26-009 again).
001330*
001340 01  Ws-Counts-Block.
001350     03  Ws-Count-App-Read        pic 9(9)   comp.
001360     03  Ws-Count-App-Other       pic 9(9)   comp.
001370 01  Ws-Counts-Block-R redefines Ws-Counts-Block.
001380     03  Ws-Counts-Combined       pic 9(18)  comp.
001390*
001400* Echo of the run date in broken-out form, used on the heading line
001410* and on the SY900 trace dump when Ws-Debug-Switch is "Y".
001420*
001430 01  Ws-Run-Date-Echo              pic 9(8)   comp  value zero.
001440 01  Ws-Run-Date-Echo-R redefines Ws-Run-Date-Echo.
001450     03  Ws-Run-Echo-Ccyy          pic 9(4).
001460     03  Ws-Run-Echo-Mmdd          pic 9(4).
001470 01  Ws-Debug-Switch               pic x      value "N".
001480     88  Ws-Debug-On                value "Y".
001490     88  Ws-Debug-Off                value "N".
001500*
001510* Cust-Id/Tenure echo, dumped together when Ws-Debug-Switch is "Y" -
001520* ticket CR-26-009, same trace convention as CR010/CR050.
001530*
001540 01  Ws-App-Echo-Block.
001550     03  Ws-App-Echo-Cust-Id       pic 9(9)   comp.
001560     03  Ws-App-Echo-Tenure        pic 9(3)   comp.
001570 01  Ws-App-Echo-Alt redefines Ws-App-Echo-Block.
001580     03  Ws-App-Echo-Combined      pic 9(12)  comp.
001590*
001600 copy "wscrtabs.cob".
001610 copy "wscrrun.cob".
001620 copy "wscrcust.cob".
001630 copy "wscrloan.cob".
001640 copy "wscrlapp.cob".
001650 copy "wscrelig.cob".
001660*
001670 report section.
001680*--------------
001690*
001700 RD  Run-Report
001710     control      Final
001720     page limit   Ws-Page-Lines
001730     heading      1
001740     first detail 4
001750     last  detail Ws-Page-Lines.
001760*
001770 01  Rr-Heading  type page heading.
001780     03  line 1.
001790         05  col   1     pic x(17)   source Prog-Name.
001800         05  col  35     pic x(30)   value
001810                          "CREDIFY Loan Eligibility Run".
001820         05  col  90     pic 9(8)    source Ws-Run-Date-Echo.
001830         05  col 105     pic x(5)    value "PAGE ".
001840         05  col 110     pic zz9     source Page-Counter.
001850     03  line 3.
001860         05  col   2     value "Cust Id".
001870         05  col  13     value "Requested Amt".
001880         05  col  29     value "Rate".
001890         05  col  37     value "Corr Rate".
001900         05  col  49     value "Tenure".
001910         05  col  58     value "EMI".
001920         05  col  71     value "Score".
001930         05  col  79     value "D".
001940         05  col  82     value "Reason".
001950*
001960 01  Rr-Detail  type is detail  line plus 1.
001970     03  col   2     pic 9(9)          source Elig-Cust-Id.
001980     03  col  12     pic zz,zzz,zz9.99 source Lapp-Loan-Amount.
001990     03  col  28     pic zz9.99        source Elig-Interest-Rate-D.
002000     03  col  38     pic zz9.99        source Elig-Corrected-Rate-D.
002010     03  col  50     pic zz9           source Elig-Tenure.
002020     03  col  55     pic zz,zz9.99     source Elig-Monthly-Installment.
002030     03  col  72     pic zz9           source Elig-Credit-Score.
002040     03  col  80     pic x             source Elig-Approval-Flag.
002050     03  col  82     pic x(30)         source Elig-Reason.
002060*
002070 01  Rr-Totals  type control footing final  line plus 2.
002080     03  line plus 1.
002090         05  col   2  pic x(26)   value "Applications read    :".
002100         05  col  29  pic zz,zz9 source Ctl-Applications-Read.
002110     03  line plus 1.
002120         05  col   2  pic x(26)   value "Applications approved:".
002130         05  col  29  pic zz,zz9 source Ctl-Applications-Approved.
002140     03  line plus 1.
002150         05  col   2  pic x(26)   value "Applications rejected:".
002160         05  col  29  pic zz,zz9 source Ctl-Applications-Rejected.
002170*
002180 procedure division.
002190*
002200 0100-Main.
002210**********
002220     perform  0110-Open-Input-Files.
002230     perform  0150-Load-Customer-Table.
002240     perform  0160-Load-Loan-Table.
002250     move     CR-RC1-Run-Date to Ws-Run-Date-Echo.
002260     move     zero to Ctl-Applications-Read.
002270     move     zero to Ctl-Applications-Approved.
002280     move     zero to Ctl-Applications-Rejected.
002290*
002300     open     input  CR-Lapp-File.
002310     open     output CR-Decot-File.
002320     open     output Print-File.
002330*
002340     perform  0200-Process-Applications.
002350*
002360     close    CR-Lapp-File.
002370     close    CR-Decot-File.
002380     close    Print-File.
002390     perform  0900-Rewrite-Run-Totals.
002400     goback.
002410*
002420 0110-Open-Input-Files           section.
002430****************************************
002440*
002450* Rule - the run parameter record carries the date this job is to
002460* treat as "today" - operations memo CR-26-003, the
002470* terminal clock is never trusted.
002480*
002490     open     input CR-Run-File.
002500     if       CR-Run-Status not = "00"
002510              display "CR020 - RUN PARAMETER FILE NOT FOUND, STATUS "
002520                       CR-Run-Status
002530              goback
002540     end-if.
002550     read     CR-Run-File
002560         at end
002570              display "CR020 - RUN PARAMETER FILE EMPTY"
002580              goback
002590     end-read.
002600     move     FD-Run-Record to CR-Run-Control-Record.
002610     close    CR-Run-File.
002620 0110-Exit.   exit section.
002630*
002640 0150-Load-Customer-Table        section.
002650****************************************
002660*
002670* Rule - CUSTOMER-MASTER is sorted ascending by Cust-Id on disk, but
002680* the table is loaded in file order regardless - CR025's search does
002690* not depend on ordering, see its own remark.
002700*
002710     open     input CR-Customer-File.
002720     if       CR-Cust-Status not = "00"
002730              display "CR020 - CUSTOMER MASTER NOT FOUND, STATUS "
002740                       CR-Cust-Status
002750              goback
002760     end-if.
002770     move     zero to Cr-Cust-Table-Count.
002780     move     "N" to Ws-Cust-Eof-Switch.
002790     perform  0155-Read-One-Customer until Ws-Cust-Eof-Switch = "Y".
002800     close    CR-Customer-File.
002810 0150-Exit.   exit section.
002820*
002830 0155-Read-One-Customer.
002840*************************
002850     read     CR-Customer-File
002860         at end
002870              move "Y" to Ws-Cust-Eof-Switch
002880     end-read.
002890     if       Ws-Cust-Eof-Switch not = "Y"
002900              move FD-Customer-Record to CR-Customer-Record
002910              add  1 to Cr-Cust-Table-Count
002920              move Cust-Id to Cr-Cust-Tbl-Id (Cr-Cust-Table-Count)
002930              move CR-Customer-Record
002940                   to Cr-Cust-Tbl-Record (Cr-Cust-Table-Count).
002950*
002960 0160-Load-Loan-Table            section.
002970****************************************
002980*
002990* Rule - same approach for LOAN-HISTORY.  12000 rows is the current
003000* ceiling, see wscrtabs.cob remark CR-26-027.
003010*
003020     open     input CR-Loan-File.
003030     if       CR-Loan-Status not = "00"
003040              display "CR020 - LOAN HISTORY NOT FOUND, STATUS "
003050                       CR-Loan-Status
003060              goback
003070     end-if.
003080     move     zero to Cr-Loan-Table-Count.
003090     move     "N" to Ws-Loan-Eof-Switch.
003100     perform  0165-Read-One-Loan until Ws-Loan-Eof-Switch = "Y".
003110     close    CR-Loan-File.
003120 0160-Exit.   exit section.
003130*
003140 0165-Read-One-Loan.
003150*********************
003160     read     CR-Loan-File
003170         at end
003180              move "Y" to Ws-Loan-Eof-Switch
003190     end-read.
003200     if       Ws-Loan-Eof-Switch not = "Y"
003210              move FD-Loan-Record to CR-Loan-Record
003220              add  1 to Cr-Loan-Table-Count
003230              move Loan-Cust-Id to Cr-Loan-Tbl-Cust-Id (Cr-Loan-Table-Count)
003240              move CR-Loan-Record
003250                   to Cr-Loan-Tbl-Record (Cr-Loan-Table-Count).
003260*
003270 0200-Process-Applications       section.
003280****************************************
003290*
003300* Rule - straight transaction loop, one GENERATE per application
003310* whether it scored, got edited out, or the customer was not found.
003320*
003330     initiate Run-Report.
003340     move     "N" to Ws-Lapp-Eof-Switch.
003350     perform  0210-Process-One-Application
003360         until Ws-Lapp-Eof-Switch = "Y".
003370     terminate Run-Report.
003380 0200-Exit.   exit section.
003390*
003400 0210-Process-One-Application.
003410*******************************
003420     read     CR-Lapp-File
003430         at end
003440              move "Y" to Ws-Lapp-Eof-Switch
003450     end-read.
003460     if       Ws-Lapp-Eof-Switch not = "Y"
003470              add      1 to Ctl-Applications-Read
003480              perform  0250-Edit-And-Score
003490              if       Elig-Approval-Flag = "Y"
003500                       add 1 to Ctl-Applications-Approved
003510              else
003520                       add 1 to Ctl-Applications-Rejected
003530              end-if
003540              write    FD-Decot-Record from CR-Eligibility-Decision-Record
003550              generate Rr-Detail
003560     end-if.
003570*
003580 0250-Edit-And-Score             section.
003590****************************************
003600*
003610* Rule - LOAN-AMOUNT > 0, 0 < INTEREST-RATE <= 100, 1 <= TENURE <=
003620* 600 - fail any one and the record never reaches CR025.
003630*
003640     move     FD-Lapp-Record to CR-Loan-Application-Record.
003650     move     Lapp-Cust-Id          to Elig-Cust-Id.
003660     move     Lapp-Interest-Rate    to Elig-Interest-Rate.
003670     move     Lapp-Interest-Rate    to Elig-Corrected-Rate.
003680     move     Lapp-Tenure           to Elig-Tenure.
003690     move     zero                  to Elig-Monthly-Installment.
003700     move     zero                  to Elig-Credit-Score.
003710     move     "N"                   to Elig-Approval-Flag.
003720     move     spaces                to Elig-Reason.
003730*
003740     if       Lapp-Loan-Amount not > zero
003750              or Lapp-Interest-Rate not > zero
003760              or Lapp-Interest-Rate > 100
003770              or Lapp-Tenure < 1
003780              or Lapp-Tenure > 600
003790              move "INVALID APPLICATION FIELDS" to Elig-Reason
003800              go to 0250-Exit.
003810*
003820     if       Ws-Debug-Switch = "Y"
003830              move Lapp-Cust-Id to Ws-App-Echo-Cust-Id
003840              move Lapp-Tenure  to Ws-App-Echo-Tenure
003850              display "CR020 TRACE " Ws-App-Echo-Combined
003860     end-if.
003870*
003880     call     "cr025" using Lapp-Cust-Id
003890                            Lapp-Loan-Amount
003900                            Lapp-Interest-Rate
003910                            Lapp-Tenure
003920                            CR-RC1-Run-Date
003930                            CR-Lookup-Tables
003940                            CR-Eligibility-Decision-Record.
003950 0250-Exit.   exit section.
003960*
003970 0900-Rewrite-Run-Totals         section.
003980****************************************
003990*
004000* Rule - the run file is opened OUTPUT here deliberately - it holds
004010* exactly one record and this job owns the totals block once the
004020* date has been picked up at 0110.
004030*
004040     open     output CR-Run-File.
004050     move     CR-Run-Control-Record to FD-Run-Record.
004060     write    FD-Run-Record.
004070     close    CR-Run-File.
004080 0900-Exit.   exit section.
004090*
004100     goback.
