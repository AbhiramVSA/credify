000100* SELECT For Registration-Results-Out File.
000110* 12/02/26 jrh - Created.
000120     select  CR-Rrout-File
000130             assign to        CRRROUT
000140             organization     is line sequential
000150             file status      is CR-Rrout-Status.
000160*
