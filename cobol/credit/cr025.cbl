000100*****************************************************************
000110*                                                               *
000120*                  Credify    Loan Eligibility                 *
000130*       Core decision logic - shared by the standalone          *
000140*       eligibility run (CR020) and the loan-creation run        *
000150*       (CR030).  CALLed only - owns no files of its own.        *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*===============================
000210*
000220      program-id.         cr025.
000230      author.             J R Hartley.
000240      installation.       Credify Data Center.
000250      date-written.       09/11/1987.
000260      date-compiled.
000270      security.           Company confidential - internal use only.
000280*
000290*    Remarks.            Loan Eligibility Service.  Looks the
000300*                        applicant up in the tables passed by the
000310*                        caller, scores them (CR010), prices the
000320*                        EMI (CR050), applies the affordability cap
000330*                        and the credit-score slab table, and
000340*                        builds one Eligibility-Decision record.
000350*
000360*    Called modules.     cr010, cr050.
000370*
000380*    Called by.          cr020, cr030.
000390*
000400*    Files used.         None - the caller's in-memory Customer
000410*                        and Loan tables are passed on the CALL.
000420*
000430* Changes:
000440* 09/11/87 jrh -      Created.
000450* 02/06/93 alb -  .02 Active-loan test changed from Loan-End-Date =
000460*                     zero to Emis-Paid-On-Time < Tenure per audit
000470*                     query - end-date was not always kept current.
000480* 14/02/99 jrh -  .03 Y2K - current-year match now full ccyy compare
000490*                     against the run parameter date, not the old
000500*                     2-digit year on the terminal clock.
000510* 28/03/26 dpn -  .04 Split out of CR020 so CR030 could share the
000520*                     same decision logic (ticket CR-26-019).
000530* 09/04/26 jrh -  .05 Score-based rejection now leaves Elig-Reason
000540*                     blank - CR030 supplies its own default message,
000550*                     per credit policy memo CR-26-021.
000560* 10/08/26 scw -  .06 Unused SPECIAL-NAMES class test dropped from
000570*                     CONFIGURATION SECTION - CR025 never referenced it.
000580* 10/08/26 alb -  .07 SPECIAL-NAMES reinstated per the Credify
000590*                     build standard.  LK- prefix dropped from the
000600*                     linkage parameters - never this shop's habit.
000610***
000620**************************************************************************
000630*
000640 environment             division.
000650*===============================
000660*
000670 configuration           section.
000680 source-computer.        GENERIC.
000690 object-computer.        GENERIC.
000700 special-names.
000710       crt status is cob-crt-status.
000720 repository.
000730       function all intrinsic.
000740*
000750 data                    division.
000760*===============================
000770*
000780 working-storage         section.
000790*-----------------------
000800 77  prog-name               pic x(15)    value "CR025 (1.0.07)".
000810*
000820 01  Ws-Found-Switch             pic x        value "N".
000830     88  Ws-Found                  value "Y".
000840     88  Ws-Not-Found              value "N".
000850 01  Ws-Subscript                pic 9(5)     comp  value zero.
000860 01  Ws-Loan-Ix                  pic 9(5)     comp  value zero.
000870*
000880 01  Ws-Total-Emis                pic 9(7)     comp  value zero.
000890 01  Ws-On-Time-Emis              pic 9(7)     comp  value zero.
000900 01  Ws-Loan-Count                pic 9(5)     comp  value zero.
000910 01  Ws-Current-Yr-Count          pic 9(5)     comp  value zero.
000920 01  Ws-Loans-Sum                 pic 9(12)v99 comp-3 value zero.
000930 01  Ws-Active-Emi-Sum            pic 9(12)v99 comp-3 value zero.
000940 01  Ws-Processing-Ccyy           pic 9(4)     comp  value zero.
000950 01  Ws-Credit-Score              pic 9(3)     comp  value zero.
000960 01  Ws-Emi-Result                pic 9(10)v99 comp-3 value zero.
000970 01  Ws-Cap-Test-Total            pic 9(13)v99 comp-3 value zero.
000980 01  Ws-Half-Income               pic 9(11)v99 comp-3 value zero.
000990*
001000 01  Ws-Aggregate-Block.
001010     03  Ws-Agg-Total-Emis         pic 9(7)   comp.
001020     03  Ws-Agg-On-Time-Emis       pic 9(7)   comp.
001030 01  Ws-Aggregate-Block-R redefines Ws-Aggregate-Block.
001040     03  Ws-Agg-Combined           pic 9(14)  comp.
001050*
001060 01  Ws-Score-Echo                pic 9(3)     comp  value zero.
001070 01  Ws-Score-Echo-D redefines Ws-Score-Echo.
001080     03  Ws-Score-Echo-Hi          pic 9(1)   comp.
001090     03  Ws-Score-Echo-Lo          pic 9(2)   comp.
001100*
001110 copy "wscrcust.cob" replacing CR-Customer-Record by Ws-Customer-Area.
001120 copy "wscrloan.cob" replacing CR-Loan-Record by Ws-Loan-Area.
001130 copy "wscrslab.cob".
001140*
001150 linkage                 section.
001160****************
001170*
001180 01  App-Cust-Id               pic 9(9)      comp.
001190 01  App-Loan-Amount           pic 9(12)v99  comp-3.
001200 01  App-Interest-Rate         pic 9(3)v99   comp-3.
001210 01  App-Tenure                pic 9(3).
001220 01  Processing-Date           pic 9(8)      comp.
001230 01  Processing-Date-R redefines Processing-Date.
001240     03  Proc-Ccyy              pic 9(4).
001250     03  Proc-Mm                pic 9(2).
001260     03  Proc-Dd                pic 9(2).
001270*
001280 copy "wscrtabs.cob".
001290 copy "wscrelig.cob".
001300*
001310* Eight parameters - the application fields, the run date, the
001320* caller's lookup tables and the decision record to fill in.
001330*
001340 procedure division using App-Cust-Id
001350                          App-Loan-Amount
001360                          App-Interest-Rate
001370                          App-Tenure
001380                          Processing-Date
001390                          CR-Lookup-Tables
001400                          CR-Eligibility-Decision-Record.
001410*
001420 0050-Load-Slab-Table            section.
001430****************************************
001440*
001450* Rule - 4 constant rows, re-loaded on every call.  Not worth a
001460* control file for 4 numbers that change maybe once a decade.
001470*
001480     move     50 to Cr-Slab-Score-Cutoff (1).
001490     move     "A" to Cr-Slab-Decision (1).
001500     move     zero to Cr-Slab-Rate-Override (1).
001510     move     30 to Cr-Slab-Score-Cutoff (2).
001520     move     "A" to Cr-Slab-Decision (2).
001530     move     12.00 to Cr-Slab-Rate-Override (2).
001540     move     10 to Cr-Slab-Score-Cutoff (3).
001550     move     "A" to Cr-Slab-Decision (3).
001560     move     16.00 to Cr-Slab-Rate-Override (3).
001570     move     zero to Cr-Slab-Score-Cutoff (4).
001580     move     "R" to Cr-Slab-Decision (4).
001590     move     zero to Cr-Slab-Rate-Override (4).
001600 0050-Exit.   exit section.
001610*
001620 0100-Main.
001630**********
001640     perform  0050-Load-Slab-Table.
001650     move     App-Cust-Id        to Elig-Cust-Id.
001660     move     App-Interest-Rate  to Elig-Interest-Rate.
001670     move     App-Interest-Rate  to Elig-Corrected-Rate.
001680     move     App-Tenure         to Elig-Tenure.
001690     move     zero                  to Elig-Monthly-Installment.
001700     move     zero                  to Elig-Credit-Score.
001710     move     "N"                   to Elig-Approval-Flag.
001720     move     spaces                to Elig-Reason.
001730     move     Proc-Ccyy          to Ws-Processing-Ccyy.
001740*
001750     perform  0200-Find-Customer.
001760     if       Ws-Found-Switch not = "Y"
001770              move "CUSTOMER NOT FOUND" to Elig-Reason
001780              go to 0100-Exit.
001790*
001800     perform  0300-Aggregate-Loans.
001810     perform  0400-Score-Customer.
001820     perform  0500-Price-Emi.
001830     perform  0600-Affordability-Check.
001840     if       Elig-Approval-Flag = "N"
001850              go to 0100-Exit.
001860     perform  0700-Slab-Decision.
001870*
001880 0100-Exit.   exit.
001890*
001900 0200-Find-Customer              section.
001910****************************************
001920*
001930* Rule - linear search of the caller's customer table.  4000 rows
001940* at the worst case, acceptable for a nightly batch run.
001950*
001960     move     "N" to Ws-Found-Switch.
001970     move     zero to Ws-Subscript.
001980     perform  0210-Search-One
001990         varying Ws-Subscript from 1 by 1
002000         until   Ws-Subscript > Cr-Cust-Table-Count
002010                 or Ws-Found-Switch = "Y".
002020 0200-Exit.   exit section.
002030*
002040 0210-Search-One.
002050*****************
002060     if       Cr-Cust-Tbl-Id (Ws-Subscript) = App-Cust-Id
002070              move Cr-Cust-Tbl-Record (Ws-Subscript) to Ws-Customer-Area
002080              move "Y" to Ws-Found-Switch.
002090*
002100 0300-Aggregate-Loans            section.
002110****************************************
002120*
002130* Rule - one pass over the loan table picking out this customer's
002140* rows (they are contiguous, but a plain scan is simplest and safe
002150* even if a future load ever breaks the ordering).
002160*
002170     move     zero to Ws-Total-Emis Ws-On-Time-Emis Ws-Loan-Count.
002180     move     zero to Ws-Current-Yr-Count Ws-Loans-Sum.
002190     move     zero to Ws-Active-Emi-Sum.
002200     move     zero to Ws-Loan-Ix.
002210     perform  0310-Fold-One-Loan
002220         varying Ws-Loan-Ix from 1 by 1
002230         until   Ws-Loan-Ix > Cr-Loan-Table-Count.
002240 0300-Exit.   exit section.
002250*
002260 0310-Fold-One-Loan.
002270*********************
002280     if       Cr-Loan-Tbl-Cust-Id (Ws-Loan-Ix) = App-Cust-Id
002290              move Cr-Loan-Tbl-Record (Ws-Loan-Ix) to Ws-Loan-Area
002300              add  1 to Ws-Loan-Count
002310              add  Loan-Tenure to Ws-Total-Emis
002320              add  Loan-Emis-Paid-On-Time to Ws-On-Time-Emis
002330              add  Loan-Amount to Ws-Loans-Sum
002340              if   Loan-Appr-Ccyy = Ws-Processing-Ccyy
002350                   add 1 to Ws-Current-Yr-Count
002360              end-if
002370              if   Loan-Emis-Paid-On-Time < Loan-Tenure
002380                   add Loan-Monthly-Payment to Ws-Active-Emi-Sum
002390              end-if.
002400*
002410 0400-Score-Customer             section.
002420****************************************
002430*
002440* Rule - CR010 does the blending, we only pass the aggregates.
002450*
002460     call     "cr010" using Cust-Approved-Limit
002470                             Ws-Loan-Count
002480                             Ws-Total-Emis
002490                             Ws-On-Time-Emis
002500                             Ws-Current-Yr-Count
002510                             Ws-Loans-Sum
002520                             Ws-Credit-Score.
002530     move     Ws-Credit-Score to Elig-Credit-Score.
002540     move     Ws-Credit-Score to Ws-Score-Echo.
002550 0400-Exit.   exit section.
002560*
002570 0500-Price-Emi                  section.
002580****************************************
002590*
002600* Rule - EMI is always quoted at the requested rate/amount/tenure,
002610* whatever the slab table ends up deciding afterwards.
002620*
002630     call     "cr050" using App-Loan-Amount
002640                             App-Interest-Rate
002650                             App-Tenure
002660                             Ws-Emi-Result.
002670     move     Ws-Emi-Result to Elig-Monthly-Installment.
002680 0500-Exit.   exit section.
002690*
002700 0600-Affordability-Check        section.
002710****************************************
002720*
002730* Rule - current active-loan EMIs plus the new EMI must not exceed
002740* half of monthly income.  Exactly half passes.
002750*
002760     compute  Ws-Half-Income rounded =
002770              Cust-Monthly-Income * 0.50.
002780     compute  Ws-Cap-Test-Total rounded =
002790              Ws-Active-Emi-Sum + Ws-Emi-Result.
002800     if       Ws-Cap-Test-Total > Ws-Half-Income
002810              move "N" to Elig-Approval-Flag
002820              move "EMI EXCEEDS 50 PCT OF MONTHLY SALARY" to Elig-Reason
002830     else
002840              move "Y" to Elig-Approval-Flag.
002850 0600-Exit.   exit section.
002860*
002870 0700-Slab-Decision              section.
002880****************************************
002890*
002900* Rule - 4 slabs, tested top-down.  Corrected rate only rises to a
002910* floor rate, it never falls below the rate the applicant asked for.
002920*
002930     evaluate true
002940         when Elig-Credit-Score > Cr-Slab-Score-Cutoff (1)
002950              move "Y" to Elig-Approval-Flag
002960         when Elig-Credit-Score > Cr-Slab-Score-Cutoff (2)
002970              move "Y" to Elig-Approval-Flag
002980              if   App-Interest-Rate <= Cr-Slab-Rate-Override (2)
002990                   move Cr-Slab-Rate-Override (2) to Elig-Corrected-Rate
003000              end-if
003010         when Elig-Credit-Score > Cr-Slab-Score-Cutoff (3)
003020              move "Y" to Elig-Approval-Flag
003030              if   App-Interest-Rate <= Cr-Slab-Rate-Override (3)
003040                   move Cr-Slab-Rate-Override (3) to Elig-Corrected-Rate
003050              end-if
003060         when other
003070              move "N" to Elig-Approval-Flag.
003080 0700-Exit.   exit section.
003090*
003100     goback.
