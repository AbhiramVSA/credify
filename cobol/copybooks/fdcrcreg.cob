000100* FD For Customer Registration Transaction File.  64 bytes.
000110* 11/02/26 jrh - Created.
000120 fd  CR-Creg-File
000130     record contains 64 characters.
000140 01  FD-Creg-Record                pic x(64).
000150*
