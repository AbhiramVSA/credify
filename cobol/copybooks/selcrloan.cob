000100* SELECT For Loan History File.
000110* 10/02/26 jrh - Created.
000120     select  CR-Loan-File
000130             assign to        CRLOAN
000140             organization     is line sequential
000150             file status      is CR-Loan-Status.
000160*
