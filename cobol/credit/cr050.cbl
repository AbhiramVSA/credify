000100*****************************************************************
000110*                                                               *
000120*                  Credify    EMI Calculation                  *
000130*      Computes the monthly installment for one requested      *
000140*      loan by the compound-interest amortization formula.      *
000150*      CALLed only - no files, no screens.                      *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*===============================
000210*
000220      program-id.         cr050.
000230      author.             J R Hartley.
000240      installation.       Credify Data Center.
000250      date-written.       06/11/1987.
000260      date-compiled.
000270      security.           Company confidential - internal use only.
000280*
000290*    Remarks.            EMI Calculation Service.  Given principal,
000300*                        annual rate and tenure, returns the monthly
000310*                        installment - amortized if the rate is non
000320*                        zero, straight-line division if it is zero.
000330*
000340*    Called modules.     None.
000350*
000360*    Called by.          cr025.
000370*
000380*    Files used.         None - works entirely from the parameters
000390*                        passed by the caller.
000400*
000410* Changes:
000420* 06/11/87 jrh -      Created.
000430* 21/05/92 alb -  .02 Power term widened - 30 year (360 month) loans
000440*                     were overflowing the old 9(2)v9(7) picture.
000450* 08/08/96 jrh -  .03 Repeated-multiply loop confirmed preferred over
000460*                     a logarithm approach - this compiler has no
000470*                     intrinsic EXP/LOG functions worth trusting.
000480* 19/01/99 dpn -  .04 Y2K - no date fields in this module, logged as
000490*                     reviewed and clear for the millennium audit.
000500* 04/04/26 tmk -  .05 Zero-rate branch separated out per credit policy
000510*                     CR-26-008 - straight division, not amortized.
000520* 10/08/26 dpn -  .06 Unused SPECIAL-NAMES class test dropped from
000530*                     CONFIGURATION SECTION - CR050 never referenced it.
000540* 10/08/26 scw -  .07 SPECIAL-NAMES reinstated per the Credify
000550*                     build standard.  LK- prefix dropped from the
000560*                     linkage parameters - never this shop's habit.
000570***
000580**************************************************************************
000590*
000600 environment             division.
000610*===============================
000620*
000630 configuration           section.
000640 source-computer.        GENERIC.
000650 object-computer.        GENERIC.
000660 special-names.
000670       crt status is cob-crt-status.
000680 repository.
000690       function all intrinsic.
000700*
000710 data                    division.
000720*===============================
000730*
000740 working-storage         section.
000750*-----------------------
000760 77  prog-name               pic x(15)    value "CR050 (1.0.07)".
000770*
000780 copy "wscrcalc.cob".
000790*
000800* Display view of the power term, kept for the trace line written
000810* when Cr-Trace-Switch is "Y" - ticket CR-26-009 again.
000820*
000830 01  Ws-Power-Display redefines Cr-Calc-Power-Term.
000840     03  Ws-Power-Whole          pic 9(4)     comp-3.
000850     03  Ws-Power-Frac           pic 9(9)     comp-3.
000860 01  Ws-Rate-Display redefines Cr-Calc-Monthly-Rate.
000870     03  Ws-Rate-Whole           pic 9        comp-3.
000880     03  Ws-Rate-Frac            pic 9(9)     comp-3.
000890 01  Cr-Trace-Switch             pic x        value "N".
000900     88  Cr-Trace-On               value "Y".
000910     88  Cr-Trace-Off              value "N".
000920*
000930 01  Ws-Local-Principal          pic 9(12)v99 comp-3  value zero.
000940 01  Ws-Local-Tenure             pic 9(3)     comp     value zero.
000950*
000960 01  Ws-Tenure-Block.
000970     03  Ws-Tenure-Years          pic 9(2)    comp.
000980     03  Ws-Tenure-Odd-Months     pic 9(2)    comp.
000990 01  Ws-Tenure-Block-R redefines Ws-Tenure-Block.
001000     03  Ws-Tenure-As-One         pic 9(4)    comp.
001010*
001020 linkage                 section.
001030****************
001040*
001050 01  Principal                 pic 9(12)v99  comp-3.
001060 01  Annual-Rate               pic 9(3)v99   comp-3.
001070 01  Tenure                    pic 9(3)      comp.
001080 01  Emi-Result                pic 9(10)v99  comp-3.
001090*
001100* All four parameters below are passed by CR025.
001110*
001120 procedure division using Principal
001130                          Annual-Rate
001140                          Tenure
001150                          Emi-Result.
001160*
001170 0100-Main.
001180**********
001190     move     zero     to Emi-Result.
001200     move     Principal to Ws-Local-Principal.
001210     move     Tenure    to Ws-Local-Tenure.
001220     move     "N" to Cr-Calc-Zero-Rate-Switch.
001230*
001240     if       Ws-Local-Tenure = zero
001250              go to 0100-Exit.
001260*
001270     compute  Cr-Calc-Monthly-Rate rounded =
001280              Annual-Rate / 100 / 12.
001290*
001300     if       Cr-Calc-Monthly-Rate = zero
001310              move "Y" to Cr-Calc-Zero-Rate-Switch
001320              perform 0200-Zero-Rate-Emi
001330              go to 0100-Exit.
001340*
001350     perform  0300-Build-Power-Term.
001360     perform  0400-Amortized-Emi.
001370*
001380 0100-Exit.   exit.
001390*
001400 0200-Zero-Rate-Emi              section.
001410****************************************
001420*
001430* Rule - r = 0, EMI is a straight division of principal by tenure,
001440* rounded HALF-UP to 2 decimal places (policy memo CR-26-008).
001450*
001460     compute  Cr-Calc-Emi-Result rounded =
001470              Ws-Local-Principal / Ws-Local-Tenure.
001480     move     Cr-Calc-Emi-Result to Emi-Result.
001490 0200-Exit.   exit section.
001500*
001510 0300-Build-Power-Term           section.
001520****************************************
001530*
001540* Rule - (1+r)**n built by repeated multiplication, kept at 9(4)v9(9)
001550* precision throughout - no intrinsic FUNCTION is trusted here.
001560*
001570     compute  Cr-Calc-Power-Term =
001580              1 + Cr-Calc-Monthly-Rate.
001590     move     1 to Cr-Calc-Power-Ix.
001600*
001610     perform  0310-Multiply-Once
001620         varying Cr-Calc-Power-Ix from 2 by 1
001630         until   Cr-Calc-Power-Ix > Ws-Local-Tenure.
001640 0300-Exit.   exit section.
001650*
001660 0310-Multiply-Once.
001670********************
001680     compute  Cr-Calc-Power-Term rounded =
001690              Cr-Calc-Power-Term * (1 + Cr-Calc-Monthly-Rate).
001700*
001710 0400-Amortized-Emi              section.
001720****************************************
001730*
001740* Rule - EMI = P.r.(1+r)**n / ((1+r)**n - 1), rounded to 2dp.
001750*
001760     compute  Cr-Calc-Numerator rounded =
001770              Ws-Local-Principal * Cr-Calc-Monthly-Rate
001780                                  * Cr-Calc-Power-Term.
001790     compute  Cr-Calc-Denominator rounded =
001800              Cr-Calc-Power-Term - 1.
001810*
001820     if       Cr-Calc-Denominator = zero
001830              move zero to Emi-Result
001840              go to 0400-Exit.
001850*
001860     compute  Cr-Calc-Emi-Result rounded =
001870              Cr-Calc-Numerator / Cr-Calc-Denominator.
001880     move     Cr-Calc-Emi-Result to Emi-Result.
001890 0400-Exit.   exit section.
001900*
001910     goback.
