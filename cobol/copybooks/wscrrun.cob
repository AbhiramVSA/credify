000100********************************************
000110*                                          *
000120*  Record Definition For The Credify Run   *
000130*     Parameter / Control Totals File       *
000140*     Uses RRN = 1                          *
000150*                                          *
000160*  Every CR0nn program reads this record    *
000170*  first so that the processing date is a   *
000180*  run parameter and NOT the system clock - *
000190*  operations memo CR-26-003 after the bad  *
000200*  run that crossed midnight mid-batch.     *
000210********************************************
000220* 212 bytes padded to 256 by filler.
000230*
000240* 14/02/26 jrh - Created - RC1 is the run heading (program name,
000250*                run date), RC2 is the run's control totals.
000260* 09/03/26 jrh - Added Ctl-Registrations-* counters - CR040 was
000270*                sharing Ctl-Applications-Read by mistake (CR-26-044).
000280* 22/03/26 jrh - Totals widened to 9(11) - a heavy batch overflowed
000290*                9(9) in volume testing.
000300*
000310 01  CR-Run-Control-Record.
000320     03  CR-RC1-Block.
000330         05  CR-RC1-Program-Name    pic x(17).
000340* ccyymmdd - the run parameter
000350         05  CR-RC1-Run-Date        pic 9(8)        comp.
000360         05  CR-RC1-Run-Date-Split redefines CR-RC1-Run-Date.
000370             07  CR-RC1-Run-Ccyy    pic 9(4).
000380             07  CR-RC1-Run-Mm      pic 9(2).
000390             07  CR-RC1-Run-Dd      pic 9(2).
000400     03  CR-RC2-Block.
000410         05  Ctl-Applications-Read      pic 9(9)     comp.
000420         05  Ctl-Applications-Approved  pic 9(9)     comp.
000430         05  Ctl-Applications-Rejected  pic 9(9)     comp.
000440         05  Ctl-Principal-Booked       pic 9(11)v99 comp-3.
000450         05  Ctl-Emi-Booked             pic 9(11)v99 comp-3.
000460         05  Ctl-Registrations-Read     pic 9(9)     comp.
000470         05  Ctl-Registrations-Accept   pic 9(9)     comp.
000480         05  Ctl-Registrations-Reject   pic 9(9)     comp.
000490     03  Filler                     pic x(40).
000500*
