000100********************************************
000110*                                          *
000120*  Record Definition For Loan History      *
000130*           File                           *
000140*     Uses Loan-Id as key, Loan-Cust-Id     *
000150*     is the secondary (contiguous) key     *
000160********************************************
000170*  File size 64 bytes.
000180*
000190* 11/02/26 jrh - Created - carries the life-history of a single
000200*                loan from approval to payoff.
000210* 19/02/26 jrh - Dropped the QTD/YTD twin blocks, added End-Date.
000220* 04/03/26 jrh - Loan-Appr-Date/Loan-End-Date confirmed ccyymmdd per
000230*                run-date standard (ticket CR-26-031).
000240*
000250 01  CR-Loan-Record.
000260     03  Loan-Id                pic 9(9)        comp.
000270     03  Loan-Cust-Id           pic 9(9)        comp.
000280     03  Loan-Amount            pic 9(12)v99     comp-3.
000290     03  Loan-Tenure            pic 9(3).
000300     03  Loan-Interest-Rate     pic 9(3)v99      comp-3.
000310     03  Loan-Monthly-Payment   pic 9(10)v99     comp-3.
000320     03  Loan-Emis-Paid-On-Time pic 9(3).
000330     03  Loan-Dates.
000340* ccyymmdd
000350         05  Loan-Appr-Date     pic 9(8)        comp.
000360         05  Loan-End-Date      pic 9(8)        comp.
000370             88  Loan-Still-Running  value zero.
000380     03  Loan-Dates-Split redefines Loan-Dates.
000390         05  Loan-Appr-Ccyy     pic 9(4).
000400         05  Loan-Appr-Mm       pic 9(2).
000410         05  Loan-Appr-Dd       pic 9(2).
000420         05  Loan-End-Ccyymmdd  pic 9(8).
000430     03  Filler                 pic x(4).
000440*
