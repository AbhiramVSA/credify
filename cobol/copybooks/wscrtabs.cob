000100********************************************
000110*                                          *
000120*  Working Storage For The In-Memory       *
000130*   Customer / Loan Lookup Tables           *
000140*                                          *
000150*  Loaded once at start of run from         *
000160*  CUSTOMER-MASTER and LOAN-HISTORY, both    *
000170*  held sorted ascending by Cust-Id so a    *
000180*  customer's loans are always contiguous.  *
000190********************************************
000200* 17/02/26 jrh - Created - two small fixed arrays, both searched
000210*                top to bottom on Cust-Id/Loan-Cust-Id.
000220* 05/03/26 jrh - Table sizes raised to 4000/12000 - pilot branch ran
000230*                out of room at the 3000-customer batch (CR-26-027).
000240*
000250 01  CR-Lookup-Tables.
000260     03  Cr-Cust-Table-Count        pic 9(5)     comp value zero.
000270     03  Cr-Cust-Table                           occurs 4000.
000280         05  Cr-Cust-Tbl-Id         pic 9(9)     comp.
000290* holds a copy of CR-Customer-Record
000300         05  Cr-Cust-Tbl-Record     pic x(104).
000310     03  Cr-Loan-Table-Count        pic 9(5)     comp value zero.
000320     03  Cr-Loan-Table                           occurs 12000.
000330         05  Cr-Loan-Tbl-Cust-Id    pic 9(9)     comp.
000340* holds a copy of CR-Loan-Record
000350         05  Cr-Loan-Tbl-Record     pic x(64).
000360     03  Cr-Next-Loan-Id            pic 9(9)     comp.
000370     03  Cr-Next-Cust-Id            pic 9(9)     comp.
000380*
