000100* SELECT For The Run Parameter / Control Totals File.
000110* 14/02/26 jrh - Created.
000120     select  CR-Run-File
000130             assign to        CRRUN
000140             organization     is line sequential
000150             file status      is CR-Run-Status.
000160*
