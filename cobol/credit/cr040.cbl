000100*****************************************************************
000110*                                                               *
000120*                 Credify    Customer Registration Run          *
000130*       Edits new-customer applications, derives the approved  *
000140*       credit limit and books the customer onto the master    *
000150*       file.  See CR020/CR030 for the loan side of the house.  *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*===============================
000210*
000220     program-id.         cr040.
000230     author.             J R Hartley.
000240     installation.       Credify Data Center.
000250     date-written.       19/11/1987.
000260     date-compiled.
000270     security.           Company confidential - internal use only.
000280*
000290*    Remarks.            Customer Registration Run.  Loads the
000300*                        Customer table, edits and books every
000310*                        record on REGISTRATIONS, derives the
000320*                        approved limit, appends the new rows to
000330*                        CUSTOMER-MASTER and writes one Registration-
000340*                        Result per record to REG-RESULTS-OUT plus
000350*                        the RUN-REPORT.
000360*
000370*    Called modules.     None.
000380*
000390*    Called by.          None - top of the nightly registration job.
000400*
000410*    Files used.         CUSTOMER-MASTER (input and output),
000420*                        REGISTRATIONS (input), REG-RESULTS-OUT
000430*                        (output), the run parameter file, RUN-REPORT.
000440*
000450* Changes:
000460* 19/11/87 jrh -      Created.
000470* 04/08/88 alb -  .02 Phone edit rewritten using INSPECT ... TALLYING
000480*                     FOR TRAILING SPACES - the old fixed SUBSTRING
000490*                     scan missed short numbers with embedded blanks.
000500* 14/02/99 jrh -  .03 Y2K - run date record now carries full ccyy,
000510*                     replaced the hard-coded century literal.
000520* 09/03/26 dpn -  .04 Ctl-Registrations-* counters split out of the
000530*                     shared application counters (ticket CR-26-044) -
000540*                     this program now owns its own totals block.
000550*                     Also switched to the PR2 run totals record CR030
000560*                     already uses for the eligibility side.
000570* 19/03/26 scw -  .05 Approved-Limit rounding changed from nearest
000580*                     1000 to nearest lakh (100,000) per credit policy
000590*                     memo CR-26-014.
000600* 10/08/26 tmk -  .06 Phone-number digit test rewritten as an INSPECT
000610*                     ... TALLYING FOR ALL "0" thru "9" count compared
000620*                     to Ws-Phone-Len - the old SPECIAL-NAMES class
000630*                     test was the only use of that clause in the
000640*                     program, dropped along with it.
000650* 10/08/26 alb -  .07 SPECIAL-NAMES reinstated per the Credify
000660*                     build standard - every program carries
000670*                     CRT STATUS/REPOSITORY, screen I/O or not.
000680***
000690**************************************************************************
000700*
000710 environment             division.
000720*===============================
000730*
000740 configuration           section.
000750 source-computer.        GENERIC.
000760 object-computer.        GENERIC.
000770 special-names.
000780       crt status is cob-crt-status.
000790 repository.
000800       function all intrinsic.
000810*
000820 input-output            section.
000830 file-control.
000840 copy "selcrcust.cob".
000850 copy "selcrcreg.cob".
000860 copy "selrrout.cob".
000870 copy "selcrrun.cob".
000880 copy "selcrprt.cob".
000890*
000900 data                    division.
000910*===============================
000920*
000930 file section.
000940*
000950 copy "fdcrcust.cob".
000960 copy "fdcrcreg.cob".
000970 copy "fdrrout.cob".
000980 copy "fdcrrun.cob".
000990*
001000 fd  Print-File
001010     reports are Run-Report.
001020*
001030 working-storage         section.
001040*-----------------------
001050 77  prog-name               pic x(17)    value "CR040 (1.0.07)".
001060*
001070 77  Ws-Cust-Eof-Switch         pic x        value "N".
001080     88  Ws-Cust-Eof            value "Y".
001090     88  Ws-Cust-Not-Eof        value "N".
001100 77  Ws-Creg-Eof-Switch         pic x        value "N".
001110     88  Ws-Creg-Eof            value "Y".
001120     88  Ws-Creg-Not-Eof        value "N".
001130 77  Ws-Spill-Ix                pic 9(5)     comp  value zero.
001140 77  Ws-Phone-Trail             pic 9(2)     comp  value zero.
001150 77  Ws-Phone-Len               pic 9(2)     comp  value zero.
001160 77  Ws-Phone-Digit-Count       pic 9(2)     comp  value zero.
001170 77  Ws-First-Trail             pic 9(2)     comp  value zero.
001180 77  Ws-First-Len               pic 9(2)     comp  value zero.
001190 77  Ws-Last-Trail              pic 9(2)     comp  value zero.
001200 77  Ws-Last-Len                pic 9(2)     comp  value zero.
001210 77  Ws-New-Cust-Id             pic 9(9)     comp  value zero.
001220*
001230 01  CR-Cust-Status              pic xx.
001240     88  CR-Cust-Status-Ok       value "00".
001250 01  CR-Creg-Status              pic xx.
001260     88  CR-Creg-Status-Ok       value "00".
001270 01  CR-Rrout-Status             pic xx.
001280     88  CR-Rrout-Status-Ok      value "00".
001290 01  CR-Run-Status                pic xx.
001300     88  CR-Run-Status-Ok         value "00".
001310 01  CR-Print-Status              pic xx.
001320     88  CR-Print-Status-Ok       value "00".
001330*
001340 01  Ws-Page-Lines                pic 9(3)     comp  value 58.
001350*
001360* Approved-limit work area - raw 36 x income, then rounded to the
001370* nearest lakh per CR-26-014 before it goes on the customer record.
001380*
001390 01  Ws-Raw-Limit                 pic 9(12)v99 comp-3 value zero.
001400 01  Ws-Limit-Units               pic 9(8)    comp   value zero.
001410*
001420* Echo of the run date in broken-out form, used on the heading line.
001430*
001440 01  Ws-Run-Date-Echo              pic 9(8)   comp  value zero.
001450 01  Ws-Run-Date-Echo-R redefines Ws-Run-Date-Echo.
001460     03  Ws-Run-Echo-Ccyy          pic 9(4).
001470     03  Ws-Run-Echo-Mmdd          pic 9(4).
001480 01  Ws-Debug-Switch               pic x      value "N".
001490     88  Ws-Debug-On                value "Y".
001500     88  Ws-Debug-Off                value "N".
001510*
001520* New-customer trace - id/age folded into one field so the SY900
001530* operator dump picks up both halves in one DISPLAY, same convention
001540* as CR020/CR030's own echo blocks (ticket CR-26-009).
001550*
001560 01  Ws-New-Cust-Block.
001570     03  Ws-New-Cust-Id-Echo       pic 9(9)   comp.
001580     03  Ws-New-Cust-Age-Echo      pic 9(3)   comp.
001590 01  Ws-New-Cust-Block-R redefines Ws-New-Cust-Block.
001600     03  Ws-New-Cust-Combined      pic 9(12)  comp.
001610*
001620* Accept/reject spot-check total, folded for the end of run DISPLAY -
001630* same idea as CR030's Ws-Totals-Echo-Block.
001640*
001650 01  Ws-Totals-Echo-Block.
001660     03  Ws-Totals-Echo-Accept     pic 9(9)   comp.
001670     03  Ws-Totals-Echo-Reject     pic 9(9)   comp.
001680 01  Ws-Totals-Echo-Block-R redefines Ws-Totals-Echo-Block.
001690     03  Ws-Totals-Echo-Combined   pic 9(18)  comp.
001700*
001710 copy "wscrtabs.cob".
001720 copy "wscrrun.cob".
001730 copy "wscrcust.cob".
001740 copy "wscrcreg.cob".
001750 copy "wscrrres.cob".
001760*
001770 report section.
001780*--------------
001790*
001800 RD  Run-Report
001810     control      Final
001820     page limit   Ws-Page-Lines
001830     heading      1
001840     first detail 4
001850     last  detail Ws-Page-Lines.
001860*
001870 01  Rr-Heading  type page heading.
001880     03  line 1.
001890         05  col   1     pic x(17)   source Prog-Name.
001900         05  col  35     pic x(34)   value
001910                          "CREDIFY Customer Registration Run".
001920         05  col  90     pic 9(8)    source Ws-Run-Date-Echo.
001930         05  col 105     pic x(5)    value "PAGE ".
001940         05  col 110     pic zz9     source Page-Counter.
001950     03  line 3.
001960         05  col   2     value "Cust Id".
001970         05  col  13     value "Name".
001980         05  col  56     value "Age".
001990         05  col  62     value "Income".
002000         05  col  80     value "Appr Limit".
002010         05  col  98     value "S".
002020         05  col 101     value "Reason".
002030*
002040 01  Rr-Detail  type is detail  line plus 1.
002050     03  col   2     pic 9(9)          source Rres-Cust-Id.
002060     03  col  12     pic x(41)         source Rres-Name.
002070     03  col  57     pic zz9           source Rres-Age.
002080     03  col  61     pic zz,zzz,zz9.99 source Rres-Monthly-Income.
002090     03  col  79     pic zz,zzz,zzz,zz9.99 source Rres-Approved-Limit.
002100     03  col  99     pic x             source Rres-Status.
002110     03  col 101     pic x(30)         source Rres-Reason.
002120*
002130 01  Rr-Totals  type control footing final  line plus 2.
002140     03  line plus 1.
002150         05  col   2  pic x(26)   value "Registrations read    :".
002160         05  col  29  pic zz,zz9 source Ctl-Registrations-Read.
002170     03  line plus 1.
002180         05  col   2  pic x(26)   value "Registrations accepted:".
002190         05  col  29  pic zz,zz9 source Ctl-Registrations-Accept.
002200     03  line plus 1.
002210         05  col   2  pic x(26)   value "Registrations rejected:".
002220         05  col  29  pic zz,zz9 source Ctl-Registrations-Reject.
002230*
002240 procedure division.
002250*
002260 0100-Main.
002270**********
002280     perform  0110-Open-Run-File.
002290     perform  0150-Load-Customer-Table.
002300     move     CR-RC1-Run-Date to Ws-Run-Date-Echo.
002310     move     zero to Ctl-Registrations-Read.
002320     move     zero to Ctl-Registrations-Accept.
002330     move     zero to Ctl-Registrations-Reject.
002340*
002350     open     input  CR-Creg-File.
002360     open     output CR-Rrout-File.
002370     open     output Print-File.
002380*
002390     perform  0200-Process-Registrations.
002400*
002410     close    CR-Creg-File.
002420     close    CR-Rrout-File.
002430     close    Print-File.
002440     perform  0900-Rewrite-Customer-Master.
002450     perform  0950-Rewrite-Run-Totals.
002460     goback.
002470*
002480 0110-Open-Run-File              section.
002490****************************************
002500*
002510* Rule - as CR020/CR030, the run parameter record carries this run's
002520* processing date.  CUSTOMER-MASTER carries no date fields of its own
002530* so the date is only used on the report heading here.
002540*
002550     open     input CR-Run-File.
002560     if       CR-Run-Status not = "00"
002570              display "CR040 - RUN PARAMETER FILE NOT FOUND, STATUS "
002580                       CR-Run-Status
002590              goback
002600     end-if.
002610     read     CR-Run-File
002620         at end
002630              display "CR040 - RUN PARAMETER FILE EMPTY"
002640              goback
002650     end-read.
002660     move     FD-Run-Record to CR-Run-Control-Record.
002670     close    CR-Run-File.
002680 0110-Exit.   exit section.
002690*
002700 0150-Load-Customer-Table        section.
002710****************************************
002720*
002730* Rule - loaded the same way CR020/CR030 load it, plus the running
002740* high-water mark that becomes the next Cust-Id assigned below.
002750*
002760     open     input CR-Customer-File.
002770     if       CR-Cust-Status not = "00"
002780              display "CR040 - CUSTOMER MASTER NOT FOUND, STATUS "
002790                       CR-Cust-Status
002800              goback
002810     end-if.
002820     move     zero to Cr-Cust-Table-Count.
002830     move     1    to Cr-Next-Cust-Id.
002840     move     "N" to Ws-Cust-Eof-Switch.
002850     perform  0155-Read-One-Customer until Ws-Cust-Eof-Switch = "Y".
002860     close    CR-Customer-File.
002870 0150-Exit.   exit section.
002880*
002890 0155-Read-One-Customer.
002900*************************
002910     read     CR-Customer-File
002920         at end
002930              move "Y" to Ws-Cust-Eof-Switch
002940     end-read.
002950     if       Ws-Cust-Eof-Switch not = "Y"
002960              move FD-Customer-Record to CR-Customer-Record
002970              add  1 to Cr-Cust-Table-Count
002980              move Cust-Id to Cr-Cust-Tbl-Id (Cr-Cust-Table-Count)
002990              move CR-Customer-Record
003000                   to Cr-Cust-Tbl-Record (Cr-Cust-Table-Count)
003010              if   Cust-Id >= Cr-Next-Cust-Id
003020                   compute Cr-Next-Cust-Id = Cust-Id + 1
003030              end-if.
003040*
003050 0200-Process-Registrations      section.
003060****************************************
003070*
003080* Rule - straight transaction loop, one GENERATE per registration
003090* whether it was booked or rejected on the edit.
003100*
003110     initiate Run-Report.
003120     move     "N" to Ws-Creg-Eof-Switch.
003130     perform  0210-Process-One-Registration
003140         until Ws-Creg-Eof-Switch = "Y".
003150     terminate Run-Report.
003160 0200-Exit.   exit section.
003170*
003180 0210-Process-One-Registration.
003190*******************************
003200     read     CR-Creg-File
003210         at end
003220              move "Y" to Ws-Creg-Eof-Switch
003230     end-read.
003240     if       Ws-Creg-Eof-Switch not = "Y"
003250              add      1 to Ctl-Registrations-Read
003260              perform  0250-Edit-Registration
003270              if       Rres-Status = "A"
003280                       add 1 to Ctl-Registrations-Accept
003290              else
003300                       add 1 to Ctl-Registrations-Reject
003310              end-if
003320              write    FD-Rrout-Record from CR-Registration-Result-Record
003330              generate Rr-Detail
003340     end-if.
003350*
003360 0250-Edit-Registration          section.
003370****************************************
003380*
003390* Rule - six ordered edits, first failure wins, exactly the sequence
003400* on the marketing form - age floor, age ceiling, income, phone all
003410* numeric, phone length 7-15, first name required.
003420*
003430     move     FD-Creg-Record to CR-Registration-Record.
003440     move     zero           to Rres-Cust-Id.
003450     move     spaces         to Rres-Name.
003460     move     Creg-Age       to Rres-Age.
003470     move     Creg-Monthly-Income to Rres-Monthly-Income.
003480     move     zero           to Rres-Approved-Limit.
003490     move     Creg-Phone-No  to Rres-Phone-No.
003500     move     "R"            to Rres-Status.
003510     move     spaces         to Rres-Reason.
003520*
003530     if       Creg-Age < 18
003540              move "AGE BELOW 18" to Rres-Reason
003550              go to 0250-Exit.
003560     if       Creg-Age > 120
003570              move "AGE ABOVE 120" to Rres-Reason
003580              go to 0250-Exit.
003590     if       Creg-Monthly-Income not > zero
003600              move "INCOME NOT POSITIVE" to Rres-Reason
003610              go to 0250-Exit.
003620*
003630     move     zero to Ws-Phone-Trail.
003640     inspect  Creg-Phone-No tallying Ws-Phone-Trail for trailing spaces.
003650     compute  Ws-Phone-Len = 15 - Ws-Phone-Trail.
003660     if       Ws-Phone-Len = zero
003670              move "PHONE NOT NUMERIC" to Rres-Reason
003680              go to 0250-Exit.
003690     move     zero to Ws-Phone-Digit-Count.
003700     inspect  Creg-Phone-No (1:Ws-Phone-Len) tallying
003710              Ws-Phone-Digit-Count for all "0" all "1" all "2"
003720              all "3" all "4" all "5" all "6" all "7" all "8"
003730              all "9".
003740     if       Ws-Phone-Digit-Count not = Ws-Phone-Len
003750              move "PHONE NOT NUMERIC" to Rres-Reason
003760              go to 0250-Exit.
003770     if       Ws-Phone-Len < 7 or Ws-Phone-Len > 15
003780              move "PHONE LENGTH INVALID" to Rres-Reason
003790              go to 0250-Exit.
003800*
003810     move     zero to Ws-First-Trail.
003820     inspect  Creg-First-Name tallying Ws-First-Trail for trailing spaces.
003830     compute  Ws-First-Len = 20 - Ws-First-Trail.
003840     if       Ws-First-Len = zero
003850              move "FIRST NAME REQUIRED" to Rres-Reason
003860              go to 0250-Exit.
003870*
003880     if       Ws-Debug-Switch = "Y"
003890              move Creg-Age to Ws-New-Cust-Age-Echo
003900              display "CR040 TRACE " Ws-New-Cust-Age-Echo
003910     end-if.
003920*
003930     perform  0270-Book-Customer.
003940 0250-Exit.   exit section.
003950*
003960 0270-Book-Customer              section.
003970****************************************
003980*
003990* Rule - approved limit is 36 times monthly income, rounded to the
004000* nearest lakh, half rounding up - memo CR-26-014.
004010*
004020     move     Cr-Next-Cust-Id to Ws-New-Cust-Id.
004030     compute  Cr-Next-Cust-Id = Cr-Next-Cust-Id + 1.
004040     compute  Ws-Raw-Limit rounded = 36 * Creg-Monthly-Income.
004050     compute  Ws-Limit-Units rounded = Ws-Raw-Limit / 100000.
004060     compute  Rres-Approved-Limit = Ws-Limit-Units * 100000.
004070*
004080     move     zero to Ws-Last-Trail.
004090     inspect  Creg-Last-Name tallying Ws-Last-Trail for trailing spaces.
004100     compute  Ws-Last-Len = 20 - Ws-Last-Trail.
004110     if       Ws-Last-Len = zero
004120              move Creg-First-Name (1:Ws-First-Len) to Rres-Name
004130     else
004140              string Creg-First-Name (1:Ws-First-Len) delimited by size
004150                     " "                              delimited by size
004160                     Creg-Last-Name (1:Ws-Last-Len)    delimited by size
004170                     into Rres-Name
004180              end-string
004190     end-if.
004200*
004210     move     Ws-New-Cust-Id  to Rres-Cust-Id.
004220     move     "A"             to Rres-Status.
004230*
004240     move     Ws-New-Cust-Id        to Cust-Id.
004250     move     "A"                   to Cust-Status.
004260     move     Creg-First-Name       to Cust-First-Name.
004270     move     Creg-Last-Name        to Cust-Last-Name.
004280     move     Creg-Age              to Cust-Age.
004290     move     Creg-Phone-No         to Cust-Phone-No.
004300     move     Creg-Monthly-Income   to Cust-Monthly-Income.
004310     move     Rres-Approved-Limit   to Cust-Approved-Limit.
004320     add      1 to Cr-Cust-Table-Count.
004330     move     Cust-Id to Cr-Cust-Tbl-Id (Cr-Cust-Table-Count).
004340     move     CR-Customer-Record
004350              to Cr-Cust-Tbl-Record (Cr-Cust-Table-Count).
004360*
004370     if       Ws-Debug-Switch = "Y"
004380              move Ws-New-Cust-Id to Ws-New-Cust-Id-Echo
004390              display "CR040 TRACE " Ws-New-Cust-Combined
004400     end-if.
004410 0270-Exit.   exit section.
004420*
004430 0900-Rewrite-Customer-Master    section.
004440****************************************
004450*
004460* Rule - the whole table is re-spilled back to disk, original rows
004470* and newly booked ones alike, in table order - same approach CR030
004480* uses for LOAN-HISTORY.
004490*
004500     open     output CR-Customer-File.
004510     move     zero to Ws-Spill-Ix.
004520     perform  0910-Write-One-Customer
004530         varying Ws-Spill-Ix from 1 by 1
004540         until   Ws-Spill-Ix > Cr-Cust-Table-Count.
004550     close    CR-Customer-File.
004560 0900-Exit.   exit section.
004570*
004580 0910-Write-One-Customer.
004590**************************
004600     move     Cr-Cust-Tbl-Record (Ws-Spill-Ix) to FD-Customer-Record.
004610     write    FD-Customer-Record.
004620*
004630 0950-Rewrite-Run-Totals         section.
004640****************************************
004650*
004660     move     Ctl-Registrations-Accept to Ws-Totals-Echo-Accept.
004670     move     Ctl-Registrations-Reject to Ws-Totals-Echo-Reject.
004680     display  "CR040 TRACE " Ws-Totals-Echo-Combined.
004690*
004700     open     output CR-Run-File.
004710     move     CR-Run-Control-Record to FD-Run-Record.
004720     write    FD-Run-Record.
004730     close    CR-Run-File.
004740 0950-Exit.   exit section.
004750*
004760     goback.
